000100******************************************************************
000200*                                                                *
000300*   LBL.TIP02  --  90-DAY DEFAULT LABEL FEED RECORD LAYOUT       *
000400*                                                                *
000500*   ONE RECORD PER CUSTOMER.  SUPPLIED BY COLLECTIONS AS THE     *
000600*   TARGET VARIABLE FOR THE RISK MODEL -- NOT EVERY CUSTOMER ON  *
000700*   THE TRANSACTION FEED HAS A ROW HERE, AND NOT EVERY ROW HERE  *
000800*   HAS TRANSACTIONS (THAT CUSTOMER PRODUCES NO OUTPUT ROW).     *
000900*                                                                *
001000*   CHANGE LOG.                                                  *
001100*   071587  RH  0000  ORIGINAL LAYOUT.                            DST001
001200*   030991  RH  0114  ADDED 88-LEVELS FOR THE DEFAULT INDICATOR  *
001300*                     TO MATCH SHOP CONVENTION FOR 1-BYTE        *
001400*                     FLAG FIELDS.                                DST002
001500******************************************************************
001600 01  LBL-TIP02-RECORD.
001700     05  LBL-RECORD-TYPE-CDE            PIC X(03).
001800         88  LBL-RECORD-TYPE-DETAIL         VALUE 'LBL'.
001900     05  LBL-SEQUENCE-NBR                PIC 9(03).
002000     05  LBL-DETAIL-RECORD-1.
002100         10  LBL-CUSTOMER-ID             PIC X(08).
002200         10  LBL-DEFAULT-90D-IND         PIC 9(01).
002300             88  LBL-DEFAULTED-YES           VALUE 1.
002400             88  LBL-DEFAULTED-NO            VALUE 0.
002500     05  FILLER                          PIC X(30).
