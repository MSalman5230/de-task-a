000100******************************************************************
000200*                                                                *
000300*   CST.TIP04  --  CUSTOMER ACCUMULATOR WORKING-STORAGE TABLE    *
000400*                                                                *
000500*   NOT A FEED -- THIS MEMBER NEVER TOUCHES A FILE.  IT HOLDS    *
000600*   ONE ENTRY PER DISTINCT CUSTOMER SEEN ON THE TRANSACTION      *
000700*   FEED WHILE FPR.R00900 IS ACCUMULATING, SO THE WHOLE FEED     *
000800*   CAN BE READ UNORDERED AND GROUPED IN MEMORY (PATTERNED ON    *
000900*   THE STAFF-TABLE OCCURS ... DEPENDING ON TECHNIQUE USED FOR   *
001000*   SMALL LOOKUP TABLES ELSEWHERE IN THE SHOP).                  *
001100*                                                                *
001200*   CST-CUSTOMER-COUNT MUST STAY AHEAD OF CST-TIP04-TABLE IN     *
001300*   STORAGE -- IT IS THE OBJECT OF THE DEPENDING ON CLAUSE.      *
001400*                                                                *
001500*   CHANGE LOG.                                                  *
001600*   071587  RH  0000  ORIGINAL TABLE, 999 ENTRIES, NO MONTH      *
001700*                     DETAIL.                                     DST001
001800*   030991  RH  0114  RAISED CAP TO 9999 ENTRIES AND ADDED THE   *
001900*                     NESTED MONTH TABLE FOR THE SALARY-         *
002000*                     CONSISTENCY FEATURE.                        DST002
002100*   091498  LMK 0233  Y2K -- CST-MONTH-YYYYMM-NBR CARRIES A      *
002200*                     FULL 4-DIGIT YEAR, NOT A 2-DIGIT YEAR.      DST003
002300*   052203  JQP 0301  ADDED CST-LAST-CREDIT-TS-BRK / CST-MIN-    *
002400*                     TS-BRK / CST-MAX-TS-BRK REDEFINES SO THE   *
002500*                     DAY-COUNT PARAGRAPHS DO NOT HAVE TO RE-    *
002600*                     SCAN THE RAW TEXT FIELDS.                   DST004
002700*   091513  TLM 0402  ADDED FIELD-LEVEL COMMENTARY BELOW         *
002800*                     (DOCUMENTATION REVIEW FOR THIS RELEASE).    DST005
002900******************************************************************
003000 01  CST-TIP04-CONTROL.
003100*        CST-CUSTOMER-COUNT IS THE DEPENDING-ON OBJECT FOR THE
003200*        TABLE BELOW -- IT MUST BE SET BEFORE A SUBSCRIPTED
003300*        REFERENCE TO CST-CUSTOMER-ENTRY IS MADE, AND IT IS THE
003400*        ONLY FIELD FPR.R00900 TRUSTS TO SAY HOW MANY ROWS EXIST.
003500     05  CST-CUSTOMER-COUNT              PIC S9(07)      COMP.
003600     05  FILLER                          PIC X(01).
003700 01  CST-TIP04-TABLE.
003800     05  CST-CUSTOMER-ENTRY OCCURS 0001 TO 9999 TIMES
003900                             DEPENDING ON CST-CUSTOMER-COUNT
004000                             INDEXED BY CST-CUSTOMER-IDX.
004100*            CUSTOMER-ID AS CARRIED ON BOTH FEEDS -- THE JOIN
004200*            KEY BETWEEN THE TRANSACTION FEED AND THE LABEL FEED.
004300         10  CST-CUSTOMER-ID              PIC X(08).
004400*            COUNT OF TRANSACTIONS POSTED TO THIS ROW -- THE
004500*            DIVISOR FOR THE AVERAGE-AMOUNT FEATURE.
004550         10  CST-TXN-COUNT-NBR            PIC S9(07)      COMP.
004600*            RUNNING TOTAL OF DEBIT (NEGATIVE-SIGNED) AMOUNTS.
004700         10  CST-TOTAL-DEBIT-AMT          PIC S9(11)V99   COMP.
004800*            RUNNING TOTAL OF CREDIT (POSITIVE-SIGNED) AMOUNTS.
004900         10  CST-TOTAL-CREDIT-AMT         PIC S9(11)V99   COMP.
005000*            NET OF DEBITS AND CREDITS -- FEEDS AVG_AMOUNT.
005100         10  CST-SUM-ALL-AMT              PIC S9(11)V99   COMP.
005200*            SET THE FIRST TIME A CREDIT POSTS; CONTROLS
005300*            WHETHER DAYS-SINCE-LAST-CREDIT USES A REAL DATE
005400*            OR THE NO-CREDIT-EVER FALLBACK IN FPR.R00900.
005500         10  CST-HAS-CREDIT-IND           PIC X(01).
005600             88  CST-HAS-CREDIT-YES           VALUE 'Y'.
005700             88  CST-HAS-CREDIT-NO            VALUE 'N'.
005800*            TIMESTAMP OF THE MOST RECENT CREDIT POSTED SO FAR.
005900         10  CST-LAST-CREDIT-TS           PIC X(19).
006000         10  CST-LAST-CREDIT-TS-BRK REDEFINES CST-LAST-CREDIT-TS.
006100             15  CST-LCR-YYYY-DTE         PIC 9(04).
006200             15  FILLER                   PIC X(01).
006300             15  CST-LCR-MM-DTE           PIC 9(02).
006400             15  FILLER                   PIC X(01).
006500             15  CST-LCR-DD-DTE           PIC 9(02).
006600             15  FILLER                   PIC X(08).
006700*            EARLIEST TRANSACTION SEEN FOR THIS CUSTOMER --
006800*            PRIMED TO HIGH-VALUES IN FPR.R00900 PARA 0214 SO
006900*            THE FIRST POSTING ALWAYS WINS THE COMPARE.
007000         10  CST-MIN-TS                   PIC X(19).
007100         10  CST-MIN-TS-BRK REDEFINES CST-MIN-TS.
007200             15  CST-MIN-YYYY-DTE         PIC 9(04).
007300             15  FILLER                   PIC X(01).
007400             15  CST-MIN-MM-DTE           PIC 9(02).
007500             15  FILLER                   PIC X(01).
007600             15  CST-MIN-DD-DTE           PIC 9(02).
007700             15  FILLER                   PIC X(08).
007800*            LATEST TRANSACTION SEEN FOR THIS CUSTOMER --
007900*            PRIMED TO LOW-VALUES FOR THE SAME REASON AS ABOVE.
008000         10  CST-MAX-TS                   PIC X(19).
008100         10  CST-MAX-TS-BRK REDEFINES CST-MAX-TS.
008200             15  CST-MAX-YYYY-DTE         PIC 9(04).
008300             15  FILLER                   PIC X(01).
008400             15  CST-MAX-MM-DTE           PIC 9(02).
008500             15  FILLER                   PIC X(01).
008600             15  CST-MAX-DD-DTE           PIC 9(02).
008700             15  FILLER                   PIC X(08).
008800*            CREDITS POSTED WITHIN 30 DAYS OF THE RUN'S
008900*            REFERENCE DATE -- THE NUMERATOR OF THE INCOME-
009000*            STABILITY-RATIO FEATURE.
009100         10  CST-CREDIT-LAST-30D-AMT      PIC S9(11)V99   COMP.
009200*            COUNT OF DISTINCT CALENDAR MONTHS WITH ACTIVITY,
009300*            UP TO THE 36-MONTH CAP ON THE TABLE BELOW.
009400         10  CST-MONTH-COUNT-NBR          PIC S9(03)      COMP.
009500*            CARRIED FORWARD FROM AN EARLIER RELEASE; NO LONGER
009600*            POSTED TO DIRECTLY -- FPR.R00900 NOW TALLIES THE
009700*            SALARY-MONTH COUNT ON THE FLY IN PARA 0650 INSTEAD.
009800         10  CST-SALARY-MONTH-CNT-NBR     PIC S9(03)      COMP.
009900*            STICKY "EVER SEEN" FLAGS -- SET ONCE, NEVER RESET,
010000*            BY FPR.R00900 PARA 0270.
010100         10  CST-RISKY-FLAG-IND           PIC X(01).
010200             88  CST-RISKY-FLAG-YES           VALUE 'Y'.
010300             88  CST-RISKY-FLAG-NO            VALUE 'N'.
010400         10  CST-RENT-FLAG-IND            PIC X(01).
010500             88  CST-RENT-FLAG-YES            VALUE 'Y'.
010600             88  CST-RENT-FLAG-NO             VALUE 'N'.
010700         10  CST-SUBSCRIPTION-FLAG-IND    PIC X(01).
010800             88  CST-SUBSCRIPTION-FLAG-YES    VALUE 'Y'.
010900             88  CST-SUBSCRIPTION-FLAG-NO     VALUE 'N'.
011000*            SET BY THE LABEL JOIN IN PARA 0400 -- TELLS THE
011100*            WRITE PARAGRAPH WHETHER TO MOVE THE REAL VALUE
011200*            BELOW OR LEAVE THE OUTPUT TARGET FIELD BLANK.
011300         10  CST-LABEL-FOUND-IND          PIC X(01).
011400             88  CST-LABEL-FOUND-YES          VALUE 'Y'.
011500             88  CST-LABEL-FOUND-NO           VALUE 'N'.
011600*            1 = DEFAULTED WITHIN 90 DAYS, 0 = DID NOT, ONLY
011700*            MEANINGFUL WHEN CST-LABEL-FOUND-YES.
011800         10  CST-LABEL-VALUE-IND          PIC 9(01).
011900*            UP TO 36 DISTINCT CALENDAR MONTHS (THREE YEARS)
012000*            PER CUSTOMER -- SEE FPR.R00900 PARA 0260/0650.
012100         10  CST-MONTH-TABLE OCCURS 36 TIMES
012200                             INDEXED BY CST-MONTH-IDX.
012300             15  CST-MONTH-YYYYMM-NBR     PIC 9(06).
012400             15  CST-MONTH-SALARY-IND     PIC X(01).
012500                 88  CST-MONTH-SALARY-YES     VALUE 'Y'.
012600                 88  CST-MONTH-SALARY-NO      VALUE 'N'.
