000010******************************************************************
000020*                                                                *
000030*   FPR.R00900  --  CREDIT-RISK FEATURE-PREP BATCH               *
000040*                                                                *
000050*   READS THE DDA/CARD TRANSACTION EXTRACT (TXN.TIP01) AND THE   *
000060*   COLLECTIONS 90-DAY DEFAULT LABEL FEED (LBL.TIP02), GROUPS    *
000070*   TRANSACTIONS BY CUSTOMER, DERIVES THE RISK-MODEL FEATURE     *
000080*   SET AND WRITES ONE ROW PER CUSTOMER TO THE TRAINING-SET      *
000090*   FEED (TRS.TIP03) FOR THE NIGHTLY MODEL-REFRESH JOB STREAM.   *
000100*                                                                *
000110*   THE TRANSACTION FEED IS READ TWICE.  THE FIRST PASS LOCATES  *
000120*   THE REFERENCE DATE (THE LATEST TRANSACTION ON THE FEED) AND  *
000130*   THE EARLIEST TRANSACTION ON THE FEED; THE SECOND PASS DOES   *
000140*   THE ACTUAL PER-CUSTOMER ACCUMULATION, SINCE THE "CREDIT IN   *
000150*   THE LAST 30 DAYS" FEATURE CANNOT BE TESTED UNTIL THE         *
000160*   REFERENCE DATE IS KNOWN.  THIS MATCHES THE WAY THE CONTROL-  *
000170*   TOTAL PASS WAS ALWAYS RUN AHEAD OF THE DETAIL PASS ON THE    *
000180*   OLD TIP BALANCING JOBS.                                     *
000190*                                                                *
000200*   PROCESSING NOTES.                                            *
000210*   - ONE OUTPUT ROW PER CUSTOMER-ID SEEN ON THE TRANSACTION     *
000220*     FEED.  A CUSTOMER WHO APPEARS ONLY ON THE LABEL FEED AND   *
000230*     NEVER TRANSACTED PRODUCES NO ROW -- THERE IS NOTHING TO    *
000240*     DERIVE FEATURES FROM.                                      *
000250*   - THE TRANSACTION FEED NEED NOT ARRIVE SORTED BY CUSTOMER OR *
000260*     BY DATE; BOTH PASSES TOLERATE ARRIVAL ORDER.               *
000270*   - NO ATTEMPT IS MADE TO DETECT OR FLAG DUPLICATE TRANSACTION *
000280*     RECORDS ON THE INBOUND FEED -- THAT IS THE EXTRACT JOB'S   *
000290*     RESPONSIBILITY UPSTREAM OF THIS PROGRAM.                   *
000300*   - THIS PROGRAM PRODUCES FEATURES ONLY.  MODEL TRAINING,      *
000310*     SCORING, AND THRESHOLD TUNING ARE ALL DOWNSTREAM OF THE    *
000320*     TRAINING-SET FEED AND OUT OF SCOPE HERE.                   *
000330*                                                                *
000340*   FEATURE GLOSSARY (TRS.TIP03 DETAIL COLUMNS, LEFT TO RIGHT).  *
000350*   TXN_COUNT              - LIFETIME TRANSACTION COUNT.         *
000360*   TOTAL_DEBIT             - LIFETIME DEBIT TOTAL (NEGATIVE).   *
000370*   TOTAL_CREDIT            - LIFETIME CREDIT TOTAL (POSITIVE).  *
000380*  AVG_AMOUNT              - NET AMOUNT OVER TRANSACTION COUNT.  *
000390*  DEBIT_TO_CREDIT_RATIO   - |DEBIT| OVER CREDIT, BLANK IF NO    *
000400*                            CREDIT HISTORY EXISTS.             *
000410*  DAYS_SINCE_LAST_CREDIT  - EPOCH-DAY SPAN FROM THE RUN'S       *
000420*                            REFERENCE DATE, OR FEED-SPAN-PLUS- *
000430*                            ONE WHEN NO CREDIT WAS EVER SEEN.   *
000440*  INCOME_STABILITY_RATIO  - LAST-30-DAY CREDIT OVER AVERAGE     *
000450*                            MONTHLY CREDIT, BLANK IF NO        *
000460*                            CREDIT HISTORY EXISTS.             *
000470* FLAG_CONSISTENT_SALARY  - 1 WHEN AT LEAST 90 PERCENT OF       *
000480*                           ACTIVE MONTHS CARRIED A SALARY     *
000490*                           KEYWORD CREDIT.                    *
000500* FLAG_RISKY_SPEND        - 1 IF ANY TRANSACTION EVER TRIPPED   *
000510*                           THE RISKY-SPEND KEYWORD TABLE.     *
000520* FLAG_RENT_MORTGAGE      - 1 IF ANY TRANSACTION EVER TRIPPED   *
000530*                           THE RENT/MORTGAGE KEYWORD TABLE.   *
000540* FLAG_SUBSCRIPTION       - 1 IF ANY TRANSACTION EVER TRIPPED   *
000550*                           THE SUBSCRIPTION KEYWORD TABLE.    *
000560*DEFAULTED_WITHIN_90D    - THE TARGET LABEL, BLANK WHEN THE    *
000570*                          CUSTOMER WAS NEVER SENT TO          *
000580*                          COLLECTIONS.                       *
000590*                                                               *
000600*   CHANGE LOG.                                                  *
000610*   071587  RH  0000  ORIGINAL PROGRAM, WRITTEN AS A TWO-PASS    *
000620*                     READ AGAINST THE TIP TRANSACTION FEED.      DST001
000630*   112988  RH  0048  ADDED THE IN-MEMORY CUSTOMER TABLE (SEE    *
000640*                     CST.TIP04) SO THE FEED NO LONGER HAS TO    *
000650*                     ARRIVE PRESORTED BY CUSTOMER.               DST002
000660*   030991  RH  0114  ADDED THE LABEL-TABLE LOAD AND JOIN FOR    *
000670*                     THE COLLECTIONS 90-DAY DEFAULT FEED.       *
000680*                     REPLACED THE BUBBLE PASS OVER THE OUTPUT   *
000690*                     WITH A POINTER-TABLE SELECTION SORT SO     *
000700*                     THE CUSTOMER ROWS THEMSELVES NEVER MOVE.    DST003
000710*   091498  LMK 0233  Y2K REMEDIATION -- WS-CTE-BASE-YEAR AND    *
000720*                     ALL YEAR FIELDS THROUGHOUT CONFIRMED 4-    *
000730*                     DIGIT.  NO 2-DIGIT YEAR ARITHMETIC         *
000740*                     ANYWHERE IN THIS PROGRAM.                   DST004
000750*   052203  JQP 0301  ADDED THE KEYWORD-FLAG SCAN (SALARY,       *
000760*                     RISKY-SPEND, RENT/MORTGAGE, SUBSCRIPTION)  *
000770*                     FOR THE NEW RISK-MODEL FEATURE SET.  THIS  *
000780*                     REPLACES THE OLD CUSIP-LOOKUP FEATURES     *
000790*                     THE MODELLING GROUP RETIRED LAST QUARTER.   DST005
000800*   081504  JQP 0322  ADDED INCOME-STABILITY-RATIO AND THE       *
000810*                     MONTH/SALARY-MONTH TABLE IT DEPENDS ON.     DST006
000820*   041709  SKR 0355  ASSIGN CLAUSES CHANGED FROM THE OLD VSAM   *
000830*                     DDNAMES TO LINE-SEQUENTIAL LOGICAL NAMES   *
000840*                     FOR THE UNIX FEED EXTRACTS -- ADDED THE    *
000850*                     EXPLICIT ORGANIZATION CLAUSE BELOW.         DST007
000860*   030612  SKR 0388  CORRECTED DAYS-SINCE-LAST-CREDIT FOR THE   *
000870*                     NO-CREDIT-EVER CASE (WAS OMITTING THE      *
000880*                     PLUS-ONE-DAY ADJUSTMENT).                   DST008
000890*   091513  TLM 0402  EXPANDED THE PARAGRAPH-LEVEL COMMENTARY    *
000900*                     THROUGHOUT THE PROCEDURE DIVISION TO THE   *
000910*                     SHOP STANDARD (AUDIT FINDING -- SEE THE    *
000920*                     DOCUMENTATION REVIEW FOR THIS RELEASE).    *
000930*                     ALSO PULLED WS-OUT-COL-COUNT, WS-FEATURE-  *
000940*                     COUNT AND WS-ANY-TXN-SW OUT TO STANDALONE  *
000950*                     77-LEVEL ITEMS, RESTATING THE OLD SMALL-   *
000960*                     TABLE-UTILITY CONVENTION OF DECLARING A    *
000970*                     HANDFUL OF SCALARS AT 77 RATHER THAN
000980*                     BURYING THEM IN A 01 GROUP.  NO LOGIC
000990*                     CHANGED.                                    DST009
001000*   091792  RH  0162  CORRECTED THE SALARY / RISKY-SPEND / RENT- *
001010*                     MORTGAGE / SUBSCRIPTION KEYWORD LISTS --   *
001020*                     ALL SIXTEEN LITERALS WERE STILL UPPERCASE  *
001030*                     FROM THE DST005 RELEASE EVEN THOUGH PARA   *
001040*                     0215 LOWERCASES THE WORKING COPY OF THE    *
001050*                     DESCRIPTION BEFORE IT IS TOKENIZED, SO     *
001060*                     NONE OF THE FOUR SINGLE-WORD KEYWORD       *
001070*                     TESTS IN PARA 0241 COULD EVER MATCH.       *
001080*                     AUDIT FOUND FLAG_CONSISTENT_SALARY,        *
001090*                     FLAG_RISKY_SPEND, FLAG_RENT_MORTGAGE AND   *
001100*                     THE SINGLE-WORD HALF OF FLAG_SUBSCRIPTION  *
001110*                     PEGGED AT ZERO ON EVERY CUSTOMER ROW --    *
001120*                     RELOWERED ALL SIXTEEN LITERALS TO MATCH    *
001130*                     THE AMAZON/PRIME TWO-WORD CHECK, WHICH     *
001140*                     WAS ALREADY CORRECT.                        DST010
001150******************************************************************
001160 IDENTIFICATION DIVISION.
001170 PROGRAM-ID. R00900-FEATURE-PREP.
001180     AUTHOR. DST. MODIFIED BY SHREENI.
001190     INSTALLATION. DST SYSTEMS - KANSAS CITY - RISK MODELLING.
001200     DATE-WRITTEN. 07/15/1987.
001210     DATE-COMPILED.
001220     SECURITY. INTERNAL USE ONLY - RISK MODEL TRAINING FEED.
001230 ENVIRONMENT DIVISION.
001240 CONFIGURATION SECTION.
001250 SOURCE-COMPUTER. IBM-3090.
001260 OBJECT-COMPUTER. IBM-3090.
001270 SPECIAL-NAMES.
001280*        THE TWO ALPHA CLASSES BELOW ARE USED ONLY BY PARA 0215
001290*        TO TELL A NORMALIZED DESCRIPTION CHARACTER FROM
001300*        PUNCTUATION.  UPSI-0 IS THE OPERATOR TRACE SWITCH --
001310*        SET ON IN THE JCL ONLY WHEN SOMEONE NEEDS THE RAW READ
001320*        COUNTS DISPLAYED IN PARA 0700.
001330     C01 IS TOP-OF-FORM
001340     CLASS WS-LOWER-ALPHA-CLASS IS "a" THRU "z"
001350     CLASS WS-UPPER-ALPHA-CLASS IS "A" THRU "Z"
001360     UPSI-0 ON STATUS IS WS-TRACE-SW-ON
001370            OFF STATUS IS WS-TRACE-SW-OFF.
001380 INPUT-OUTPUT SECTION.
001390 FILE-CONTROL.
001400*        INBOUND DDA/CARD TRANSACTION EXTRACT.  READ TWICE --
001410*        ONCE FOR THE REFERENCE-DATE SCAN (PARA 0150), AGAIN
001420*        FOR THE ACTUAL ACCUMULATION (PARA 0200).
001430     SELECT TRANSACTION-FEED-FILE ASSIGN TO "TXNFEED"
001440         ORGANIZATION IS LINE SEQUENTIAL
001450         FILE STATUS IS WS-TXN-FILE-STATUS.
001460*        INBOUND COLLECTIONS 90-DAY DEFAULT LABEL FEED, LOADED
001470*        WHOLE INTO WS-LABEL-TABLE BY PARA 0300.
001480     SELECT LABEL-FEED-FILE ASSIGN TO "LBLFEED"
001490         ORGANIZATION IS LINE SEQUENTIAL
001500         FILE STATUS IS WS-LBL-FILE-STATUS.
001510*        OUTBOUND TRAINING-SET FEED PICKED UP BY THE NIGHTLY
001520*        MODEL-REFRESH JOB STREAM.  WRITE-ONLY -- THIS PROGRAM
001530*        NEVER OPENS IT FOR INPUT.
001540     SELECT TRAINING-SET-FEED-FILE ASSIGN TO "TRSFEED"
001550         ORGANIZATION IS LINE SEQUENTIAL
001560         FILE STATUS IS WS-TRS-FILE-STATUS.
001570 DATA DIVISION.
001580 FILE SECTION.
001590*        111 = THE SUM OF TXN.TIP01'S FIXED-WIDTH FIELDS --
001600*        SEE THAT COPYBOOK FOR THE FIELD-BY-FIELD BREAKOUT.
001610 FD  TRANSACTION-FEED-FILE
001620     LABEL RECORDS ARE STANDARD
001630     RECORD CONTAINS 111 CHARACTERS
001640     DATA RECORD IS TXN-TIP01-RECORD.
001650     COPY TXN.TIP01.
001660*        45 = LBL.TIP02'S FIXED WIDTH (8-BYTE CUSTOMER-ID, 3-
001670*        BYTE RECORD-TYPE/SEQUENCE AREA, 1-BYTE INDICATOR, 30-
001680*        BYTE FILLER PAD, 3-BYTE SEQUENCE NUMBER).
001690 FD  LABEL-FEED-FILE
001700     LABEL RECORDS ARE STANDARD
001710     RECORD CONTAINS 45 CHARACTERS
001720     DATA RECORD IS LBL-TIP02-RECORD.
001730     COPY LBL.TIP02.
001740*        224 = THE FULL WIDTH OF TRS.TIP03'S DETAIL RECORD,
001750*        HEADER AND DETAIL SHARING ONE BUFFER VIA REDEFINES.
001760 FD  TRAINING-SET-FEED-FILE
001770     LABEL RECORDS ARE STANDARD
001780     RECORD CONTAINS 224 CHARACTERS
001790     DATA RECORD IS TRS-TIP03-RECORD.
001800     COPY TRS.TIP03.
001810 WORKING-STORAGE SECTION.
001820*----------------------------------------------------------------*
001830*   STANDALONE 77-LEVEL SCALARS.  THIS SHOP HAS ALWAYS KEPT A    *
001840*   SMALL HANDFUL OF ONE-OFF COUNTERS AND SWITCH BYTES AT 77     *
001850*   RATHER THAN NESTING THEM UNDER A 01 GROUP -- SEE THE OLD     *
001860*   CAR-SALES EXTRACT AND THE TABLE-SEARCH UTILITY FOR THE SAME  *
001870*   HABIT.  THESE THREE NEVER PARTICIPATE IN A GROUP MOVE, SO    *
001880*   THEY GAIN NOTHING BY LIVING INSIDE ONE.                      *
001890*----------------------------------------------------------------*
001900 77  WS-OUT-COL-COUNT               PIC S9(03) COMP VALUE 13.
001910 77  WS-FEATURE-COUNT               PIC S9(03) COMP VALUE 11.
001920 77  WS-ANY-TXN-SW                  PIC X(01)      VALUE 'N'.
001930     88  WS-ANY-TXN-YES                 VALUE 'Y'.
001940*----------------------------------------------------------------*
001950*   PER-CUSTOMER ACCUMULATOR TABLE (SHARED LAYOUT, CST.TIP04)    *
001960*----------------------------------------------------------------*
001970     COPY CST.TIP04.
001980*----------------------------------------------------------------*
001990*    FILE STATUS / SWITCH AREA                                   *
002000*----------------------------------------------------------------*
002010 01  WS-FILE-STATUS-AREA.
002020*        STATUS OF THE INBOUND TRANSACTION FEED.  '10' IS THE
002030*        ONLY VALUE 0000-BEGIN-MAIN-LINE TESTS -- ANY OTHER
002040*        NON-'00' STATUS FALLS THROUGH TO THE ABEND PARAGRAPH.
002050     05  WS-TXN-FILE-STATUS          PIC X(02).
002060         88  WS-TXN-FILE-OK              VALUE '00'.
002070         88  WS-TXN-FILE-EOF              VALUE '10'.
002080*        STATUS OF THE INBOUND 90-DAY DEFAULT LABEL FEED.
002090     05  WS-LBL-FILE-STATUS          PIC X(02).
002100         88  WS-LBL-FILE-OK              VALUE '00'.
002110         88  WS-LBL-FILE-EOF              VALUE '10'.
002120*        STATUS OF THE OUTBOUND TRAINING-SET FEED.  NO EOF
002130*        88-LEVEL IS NEEDED HERE -- WE NEVER READ THIS FILE.
002140     05  WS-TRS-FILE-STATUS          PIC X(02).
002150         88  WS-TRS-FILE-OK              VALUE '00'.
002160     05  FILLER                      PIC X(01).
002170*        END-OF-FILE SWITCHES FOR THE TWO-PASS READ.  KEPT APART
002180*        FROM THE RAW FILE-STATUS BYTES ABOVE SINCE 0200-BEGIN-
002190*        PROCESS-ONE-PASS TESTS THESE, NOT THE STATUS CODES.
002200 01  WS-SWITCH-AREA.
002210     05  WS-TXN-EOF-SW               PIC X(01)      VALUE 'N'.
002220         88  WS-TXN-EOF-YES               VALUE 'Y'.
002230     05  WS-LBL-EOF-SW               PIC X(01)      VALUE 'N'.
002240         88  WS-LBL-EOF-YES               VALUE 'Y'.
002250*----------------------------------------------------------------*
002260*    RUN CONTROL COUNTERS                                        *
002270*----------------------------------------------------------------*
002280     05  FILLER                      PIC X(01).
002290 01  WS-RUN-COUNTERS.
002300*        RAW INPUT RECORD COUNT OFF THE TRANSACTION FEED --
002310*        DISPLAYED ON THE TRACE LINE OF THE RUN SUMMARY.
002320     05  WS-TXN-REC-COUNT            PIC S9(07)      COMP VALUE 0.
002330*        RAW INPUT RECORD COUNT OFF THE LABEL FEED.
002340     05  WS-LBL-REC-COUNT            PIC S9(07)      COMP VALUE 0.
002350*        DETAIL ROWS ACTUALLY WRITTEN TO THE TRAINING-SET FEED --
002360*        THE HEADER ROW IS NOT COUNTED HERE.
002370     05  WS-OUT-REC-COUNT            PIC S9(07)      COMP VALUE 0.
002380*----------------------------------------------------------------*
002390*   REFERENCE-DATE / GLOBAL-MINIMUM TIMESTAMP AREA               *
002400*   (WS-ANY-TXN-SW MOVED TO THE 77-LEVEL SCALARS ABOVE)          *
002410*----------------------------------------------------------------*
002420     05  FILLER                      PIC X(01).
002430 01  WS-REFERENCE-DATE-AREA.
002440     05  WS-REF-DATE-TXT             PIC X(19)   VALUE LOW-VALUES.
002450     05  WS-REF-DATE-BRK REDEFINES WS-REF-DATE-TXT.
002460         10  WS-REF-YYYY-DTE         PIC 9(04).
002470         10  FILLER                  PIC X(01).
002480         10  WS-REF-MM-DTE           PIC 9(02).
002490         10  FILLER                  PIC X(01).
002500         10  WS-REF-DD-DTE           PIC 9(02).
002510         10  FILLER                  PIC X(08).
002520     05  WS-GLOBAL-MIN-TS-TXT       PIC X(19)   VALUE HIGH-VALUES.
002530     05  WS-GLOBAL-MIN-BRK REDEFINES WS-GLOBAL-MIN-TS-TXT.
002540         10  WS-GMIN-YYYY-DTE        PIC 9(04).
002550         10  FILLER                  PIC X(01).
002560         10  WS-GMIN-MM-DTE          PIC 9(02).
002570         10  FILLER                  PIC X(01).
002580         10  WS-GMIN-DD-DTE          PIC 9(02).
002590         10  FILLER                  PIC X(08).
002600*        EPOCH-DAY FORM OF WS-REF-DATE-TXT, SET ONCE IN PARA
002610*        0100 AFTER THE FIRST PASS COMPLETES -- HOLDS FOR THE
002620*        WHOLE OF THE SECOND PASS RATHER THAN RECOMPUTING IT
002630*        PER CUSTOMER.
002640     05  WS-REF-EPOCH-DAY            PIC S9(07)      COMP.
002650     05  WS-GLOBAL-MIN-EPOCH-DAY     PIC S9(07)      COMP.
002660*        REF-EPOCH-DAY MINUS 29 -- A CREDIT ON OR AFTER THIS DAY
002670*        FALLS INSIDE THE TRAILING 30-DAY WINDOW USED BY
002680*        INCOME_STABILITY_RATIO.
002690     05  WS-LAST-30D-THRESHOLD-DAY   PIC S9(07)      COMP.
002700*----------------------------------------------------------------*
002710*    DESCRIPTION NORMALIZE / TOKENIZE AREA                       *
002720*----------------------------------------------------------------*
002730 01  WS-DESC-NORMALIZE-AREA.
002740*        HOLDS THE DESCRIPTION TEXT BEING UPPERCASED AND
002750*        SCANNED A CHARACTER AT A TIME BY 0240-BEGIN-NORMALIZE-
002760*        DESCRIPTION -- PUNCTUATION IS BLANKED OUT IN PLACE HERE
002770*        SO WORD BOUNDARIES LAND ON PLAIN SPACES ONLY.
002780     05  WS-DESC-WORK                PIC X(40).
002790*        SUBSCRIPT INTO WS-DESC-WORK FOR THE CHARACTER LOOP.
002800     05  WS-DESC-SUB                 PIC S9(03)      COMP.
002810*        LEFTMOST POSITION OF THE WORD CURRENTLY BEING BUILT.
002820     05  WS-DESC-POINTER             PIC S9(03)      COMP.
002830     05  WS-DESC-CHAR-WORK           PIC X(01).
002840     05  FILLER                      PIC X(01).
002850*        THE WORD-LIST BUILT OUT OF WS-DESC-WORK BY THE
002860*        NORMALIZE PARAGRAPH, ONE ENTRY PER BLANK-DELIMITED
002870*        TOKEN -- THE WHOLE-WORD KEYWORD COMPARES IN PARA 0260
002880*        WALK THIS TABLE RATHER THAN SCANNING THE RAW TEXT, SO
002890*        'RENTAL' NEVER FALSE-MATCHES THE KEYWORD 'RENT'.
002900 01  WS-WORD-TABLE-AREA.
002910     05  WS-WORD-COUNT               PIC S9(03)      COMP VALUE 0.
002920     05  WS-WORD-HOLD                PIC X(20).
002930     05  WS-WORD-TBL OCCURS 10 TIMES INDEXED BY WS-WORD-IDX.
002940         10  WS-WORD-ENTRY           PIC X(20).
002950     05  WS-WORD-SCAN-SUB            PIC S9(03)      COMP.
002960*----------------------------------------------------------------*
002970*    KEYWORD TABLES (SALARY / RISKY-SPEND / RENT / SUBSCRIPTION) *
002980*----------------------------------------------------------------*
002990     05  FILLER                      PIC X(01).
003000*        SALARY / INCOME KEYWORD LIST.  LAID OUT AS A VALUE
003010*        LIST OF FILLER ITEMS AND RE-WALKED THROUGH THE OCCURS
003020*        TABLE BELOW -- SAME TECHNIQUE THE SHOP USES FOR SHORT
003030*        FIXED CODE LISTS THAT ARE NOT WORTH A SEPARATE COPYBOOK.
003040 01  WS-SALARY-WORD-LIST.
003050*        091792  RH  0162  CORRECTED THE SIX LITERALS BELOW TO
003060*        LOWERCASE -- 0215 LOWERCASES THE DESCRIPTION BEFORE
003070*        TOKENIZING IT, SO AN UPPERCASE KEYWORD LITERAL NEVER
003080*        MATCHED WS-WORD-ENTRY AND THE SALARY FLAG WAS DEAD       DST010
003090*        CODE FROM THE ORIGINAL RELEASE.
003110     05  FILLER                      PIC X(20)   VALUE 'payroll'.
003120     05  FILLER                      PIC X(20)   VALUE 'salary'.
003130     05  FILLER                      PIC X(20)   VALUE 'dividend'.
003140     05  FILLER                      PIC X(20)   VALUE 'dwp'.
003150     05  FILLER                      PIC X(20)   VALUE 'payout'.
003160     05  FILLER                      PIC X(20)   VALUE 'bonus'.
003170 01  WS-SALARY-WORD-TBL REDEFINES WS-SALARY-WORD-LIST.
003180     05  WS-SALARY-WORD OCCURS 6 TIMES PIC X(20).
003190*        RISKY-SPEND KEYWORD LIST (GAMBLING-TYPE MERCHANTS).
003200*        091792  RH  0162  SAME LOWERCASE CORRECTION AS THE       DST010
003210*        SALARY LIST ABOVE.
003220 01  WS-RISKY-WORD-LIST.
003230     05  FILLER                      PIC X(20)   VALUE 'bet'.
003240     05  FILLER                      PIC X(20)   VALUE 'casino'.
003250     05  FILLER                      PIC X(20)   VALUE 'crypto'.
003260     05  FILLER                      PIC X(20)   VALUE 'gambling'.
003270 01  WS-RISKY-WORD-TBL REDEFINES WS-RISKY-WORD-LIST.
003280     05  WS-RISKY-WORD OCCURS 4 TIMES PIC X(20).
003290*        RENT / MORTGAGE KEYWORD LIST.
003300*        091792  RH  0162  SAME LOWERCASE CORRECTION AS THE       DST010
003310*        SALARY LIST ABOVE.
003320 01  WS-RENT-WORD-LIST.
003330     05  FILLER                      PIC X(20)   VALUE 'rent'.
003340     05  FILLER                      PIC X(20)   VALUE 'mortgage'.
003350     05  FILLER                      PIC X(20)   VALUE 'housing'.
003360     05  FILLER                      PIC X(20)   VALUE 'council'.
003370 01  WS-RENT-WORD-TBL REDEFINES WS-RENT-WORD-LIST.
003380     05  WS-RENT-WORD OCCURS 4 TIMES PIC X(20).
003390*        RECURRING-SUBSCRIPTION KEYWORD LIST.
003400*        091792  RH  0162  SAME LOWERCASE CORRECTION AS THE
003410*        SALARY LIST ABOVE -- THE AMAZON/PRIME TWO-WORD CHECK IN
003420*        0241 WAS ALREADY LOWERCASE AND WAS NEVER AFFECTED.       DST010
003440 01  WS-SUBSCR-WORD-LIST.
003450     05  FILLER                      PIC X(20)   VALUE 'netflix'.
003460     05  FILLER                      PIC X(20)   VALUE 'hulu'.
003470 01  WS-SUBSCR-WORD-TBL REDEFINES WS-SUBSCR-WORD-LIST.
003480     05  WS-SUBSCR-WORD OCCURS 2 TIMES PIC X(20).
003490*        SET BY 0260-BEGIN-SCAN-ONE-WORD FOR THE TRANSACTION
003500*        CURRENTLY BEING TESTED, THEN OR'ED INTO THE CUSTOMER'S
003510*        STICKY EVER-SEEN FLAGS BY 0270-BEGIN-POST-ONE-TXN.
003520 01  WS-THIS-TXN-FLAG-AREA.
003530     05  WS-THIS-TXN-SALARY-SW       PIC X(01)      VALUE 'N'.
003540         88  WS-THIS-TXN-SALARY-YES      VALUE 'Y'.
003550     05  WS-THIS-TXN-RISKY-SW        PIC X(01)      VALUE 'N'.
003560         88  WS-THIS-TXN-RISKY-YES       VALUE 'Y'.
003570     05  WS-THIS-TXN-RENT-SW         PIC X(01)      VALUE 'N'.
003580         88  WS-THIS-TXN-RENT-YES        VALUE 'Y'.
003590     05  WS-THIS-TXN-SUBSCR-SW       PIC X(01)      VALUE 'N'.
003600         88  WS-THIS-TXN-SUBSCR-YES      VALUE 'Y'.
003610*----------------------------------------------------------------*
003620*   MONTH-CUMULATIVE-DAYS TABLE (NON-LEAP YEAR, JAN = 1)         *
003630*----------------------------------------------------------------*
003640     05  FILLER                      PIC X(01).
003650 01  WS-MONTH-CUM-DAYS-LIST.
003660     05  FILLER                      PIC S9(03) COMP VALUE 0.
003670     05  FILLER                      PIC S9(03) COMP VALUE 31.
003680     05  FILLER                      PIC S9(03) COMP VALUE 59.
003690     05  FILLER                      PIC S9(03) COMP VALUE 90.
003700     05  FILLER                      PIC S9(03) COMP VALUE 120.
003710     05  FILLER                      PIC S9(03) COMP VALUE 151.
003720     05  FILLER                      PIC S9(03) COMP VALUE 181.
003730     05  FILLER                      PIC S9(03) COMP VALUE 212.
003740     05  FILLER                      PIC S9(03) COMP VALUE 243.
003750     05  FILLER                      PIC S9(03) COMP VALUE 273.
003760     05  FILLER                      PIC S9(03) COMP VALUE 304.
003770     05  FILLER                      PIC S9(03) COMP VALUE 334.
003780 01  WS-MONTH-CUM-DAYS-TBL REDEFINES WS-MONTH-CUM-DAYS-LIST.
003790     05  WS-MONTH-CUM-DAYS OCCURS 12 TIMES PIC S9(03) COMP.
003800*----------------------------------------------------------------*
003810*   DAY-COUNT (EPOCH-DAY) WORKING AREA, RESTATED FROM THE OLD    *
003820*   ELAPSED-DAYS UTILITY'S LEAP-YEAR LOOP                        *
003830*----------------------------------------------------------------*
003840 01  WS-EPOCH-DAY-AREA.
003850*        DAY 1601-01-01 IS EPOCH DAY ZERO -- CHOSEN BECAUSE IT
003860*        IS WELL BEFORE ANY TIMESTAMP ON EITHER FEED AND DIVIDES
003870*        EVENLY BY 400, WHICH KEEPS THE LEAP-YEAR ARITHMETIC
003880*        BELOW FROM EVER HAVING TO HANDLE A NEGATIVE CENTURY.
003890     05  WS-CTE-BASE-YEAR            PIC 9(04)      VALUE 1601.
003900*        YYYY/MM/DD OF THE DATE BEING CONVERTED TO AN EPOCH DAY.
003910     05  WS-EPOCH-IN-YYYY            PIC 9(04)      COMP.
003920     05  WS-EPOCH-IN-MM              PIC 9(02)      COMP.
003930     05  WS-EPOCH-IN-DD              PIC 9(02)      COMP.
003940*        THE ANSWER -- WHOLE DAYS SINCE WS-CTE-BASE-YEAR.
003950     05  WS-EPOCH-DAY-NBR            PIC S9(07)      COMP.
003960*        LOOP CONTROLS FOR THE YEAR-BY-YEAR / MONTH-BY-MONTH
003970*        ACCUMULATION IN 0900-BEGIN-CONVERT-TO-EPOCH-DAY.
003980     05  WS-EPOCH-YEAR-WRK           PIC 9(04)      COMP.
003990     05  WS-EPOCH-MONTH-WRK          PIC S9(03)      COMP.
004000     05  WS-EPOCH-TEST-YEAR          PIC 9(04)      COMP.
004010*        SET FOR EACH YEAR TESTED SO THE CUM-DAYS TABLE LOOKUP
004020*        KNOWS WHETHER TO ADD THE EXTRA DAY FOR FEBRUARY.
004030     05  WS-EPOCH-LEAP-SW            PIC X(01).
004040         88  WS-EPOCH-IS-LEAP            VALUE 'Y'.
004050         88  WS-EPOCH-NOT-LEAP           VALUE 'N'.
004060*        QUOTIENT/REMAINDER WORK FIELDS FOR THE DIVIDE-BY-4,
004070*        DIVIDE-BY-100, DIVIDE-BY-400 LEAP-YEAR TEST -- A YEAR
004080*        IS LEAP WHEN REM-4 IS ZERO UNLESS REM-100 IS ALSO ZERO,
004090*        UNLESS REM-400 IS ALSO ZERO.
004100     05  WS-EPOCH-QUOT               PIC S9(04)      COMP.
004110     05  WS-EPOCH-REM-4              PIC S9(04)      COMP.
004120     05  WS-EPOCH-REM-100            PIC S9(04)      COMP.
004130     05  WS-EPOCH-REM-400            PIC S9(04)      COMP.
004140*        HOLD AREAS SO A PARAGRAPH THAT NEEDS TWO EPOCH-DAY
004150*        CONVERSIONS AT ONCE (E.G. A DATE-DIFFERENCE CALL) DOES
004160*        NOT HAVE TO STEP ON WS-EPOCH-DAY-NBR TWICE.
004170     05  WS-HOLD-EPOCH-DAY-1         PIC S9(07)      COMP.
004180     05  WS-HOLD-EPOCH-DAY-2         PIC S9(07)      COMP.
004190*----------------------------------------------------------------*
004200*   LABEL LOOKUP TABLE (LOADED ONCE FROM LBL.TIP02)              *
004210*----------------------------------------------------------------*
004220     05  FILLER                      PIC X(01).
004230*        ROW COUNT FOR THE LABEL TABLE BELOW -- LOADED ONCE BY
004240*        0400-BEGIN-LOAD-LABEL-TABLE BEFORE THE WRITE PASS AND
004250*        NEVER TOUCHED AGAIN.
004260 01  WS-LABEL-CONTROL.
004270     05  WS-LABEL-COUNT              PIC S9(07)      COMP VALUE 0.
004280     05  FILLER                      PIC X(01).
004290*        CUSTOMER-ID / DEFAULT-FLAG PAIRS FROM LBL.TIP02, HELD
004300*        IN MEMORY SO 0620-BEGIN-JOIN-LABEL CAN LOOK UP A GIVEN
004310*        CUSTOMER WITHOUT RE-READING THE LABEL FILE PER ROW.
004320 01  WS-LABEL-TABLE.
004330     05  WS-LABEL-ENTRY OCCURS 0001 TO 9999 TIMES
004340                         DEPENDING ON WS-LABEL-COUNT
004350                         INDEXED BY WS-LABEL-IDX.
004360         10  WS-LABEL-CUSTOMER-ID    PIC X(08).
004370         10  WS-LABEL-VALUE-IND      PIC 9(01).
004380*----------------------------------------------------------------*
004390*   CUSTOMER-ROW POINTER TABLE USED TO SORT THE OUTPUT ASCENDING *
004400*   BY CUSTOMER-ID WITHOUT MOVING THE (LARGE) CUSTOMER ROWS      *
004410*----------------------------------------------------------------*
004420     05  FILLER                      PIC X(01).
004430*        WS-SORT-PTR-TBL(I) HOLDS THE SUBSCRIPT INTO
004440*        CST-CUSTOMER-ENTRY FOR THE I-TH CUSTOMER IN ASCENDING
004450*        CUSTOMER-ID ORDER -- A STRAIGHT SELECTION SORT OVER
004460*        POINTERS, NOT OVER THE ROWS THEMSELVES.
004470 01  WS-SORT-WORK-AREA.
004480     05  WS-SORT-PTR-TBL OCCURS 9999 TIMES INDEXED BY WS-SORT-IDX
004490                         PIC S9(07) COMP.
004500*        OUTER / INNER LOOP SUBSCRIPTS AND THE RUNNING MINIMUM
004510*        FOR THE SELECTION SORT, PLUS THE SWAP HOLD AREA.
004520     05  WS-SORT-OUTER-SUB           PIC S9(07)      COMP.
004530     05  WS-SORT-INNER-SUB           PIC S9(07)      COMP.
004540     05  WS-SORT-MIN-SUB             PIC S9(07)      COMP.
004550     05  WS-SORT-TEMP-PTR            PIC S9(07)      COMP.
004560*----------------------------------------------------------------*
004570*   FEATURE-DERIVATION WORKING AREA                              *
004580*----------------------------------------------------------------*
004590     05  FILLER                      PIC X(01).
004600 01  WS-DERIVE-WORK-AREA.
004610*        WALKS THE SORTED POINTER TABLE; WS-CUST-PTR IS THE
004620*        CURRENT ENTRY'S SUBSCRIPT INTO CST-CUSTOMER-ENTRY.
004630     05  WS-DERIVE-SUB               PIC S9(07)      COMP.
004640     05  WS-CUST-PTR                 PIC S9(07)      COMP.
004650*        MONTH-TABLE SEARCH SUBSCRIPT AND ITS FOUND SWITCH,
004660*        USED BY 0650-BEGIN-COMPUTE-SALARY-RATIO.
004670     05  WS-MONTH-SUB                PIC S9(03)      COMP.
004680     05  WS-MONTH-FOUND-SW           PIC X(01).
004690         88  WS-MONTH-FOUND-YES          VALUE 'Y'.
004700         88  WS-MONTH-FOUND-NO           VALUE 'N'.
004710     05  WS-THIS-YYYYMM              PIC 9(06)      COMP.
004720*        NUMERATOR / DENOMINATOR FOR THE SALARY-CONSISTENCY
004730*        FEATURE -- MONTHS WITH A SALARY CREDIT OVER TOTAL
004740*        MONTHS ACTIVE.
004750     05  WS-SALARY-MONTH-TALLY       PIC S9(03)      COMP.
004760     05  WS-SALARY-RATIO             PIC S9(03)V9(04) COMP.
004770*        SPAN, IN DAYS AND IN MONTHS, BETWEEN THIS CUSTOMER'S
004780*        OWN EARLIEST AND LATEST TRANSACTION -- FEEDS BOTH THE
004790*        SALARY RATIO AND THE INCOME-STABILITY RATIO BELOW.
004800     05  WS-DAYS-ACTIVE              PIC S9(07)      COMP.
004810     05  WS-MONTHS-ACTIVE            PIC S9(05)V9(04) COMP.
004820*        AVERAGE CREDIT PER ACTIVE MONTH -- THE DENOMINATOR OF
004830*        THE INCOME-STABILITY-RATIO FEATURE.
004840     05  WS-AVG-MONTHLY-CREDIT       PIC S9(11)V99   COMP.
004850*        SET BY 0620-BEGIN-JOIN-LABEL WHEN THE CURRENT
004860*        CUSTOMER-ID IS FOUND IN WS-LABEL-TABLE.
004870     05  WS-LABEL-FOUND-SW           PIC X(01).
004880         88  WS-LABEL-MATCH-FOUND        VALUE 'Y'.
004890         88  WS-LABEL-MATCH-NOT-FOUND    VALUE 'N'.
004900*----------------------------------------------------------------*
004910*    RUN SUMMARY WORK AREA                                       *
004920*----------------------------------------------------------------*
004930     05  FILLER                      PIC X(01).
004940*        LITERALS MOVED TO THE RUN-SUMMARY REPORT IN PARA
004950*        0700-BEGIN-WRITE-RUN-SUMMARY -- KEPT HERE RATHER THAN
004960*        HARD-CODED IN THE DISPLAY SO A RENAME OF EITHER FEED
004970*        OR TARGET COLUMN ONLY TOUCHES ONE PLACE.
004980 01  WS-SUMMARY-WORK-AREA.
004990     05  WS-OUTPUT-FILE-NAME-TXT    PIC X(20)   VALUE 'TRSFEED'.
005000     05  WS-TARGET-NAME-TXT          PIC X(21)
005010                                 VALUE 'DEFAULTED_WITHIN_90D'.
005020     05  FILLER                      PIC X(01).
005030 PROCEDURE DIVISION.
005040*----------------------------------------------------------------*
005050*    0000  MAIN LINE                                             *
005060*                                                                *
005070*   DRIVES THE WHOLE RUN, TOP TO BOTTOM, IN BATCH-FLOW ORDER:    
005080*   INITIALIZE, FIND THE REFERENCE DATE (PASS 1), LOAD THE       *
005090*   LABEL FEED, ACCUMULATE THE TRANSACTIONS (PASS 2), SORT THE   *
005100*   OUTPUT INTO CUSTOMER-ID ORDER, DERIVE AND WRITE THE FEATURE  
005110*   ROWS, WRITE THE CONSOLE SUMMARY, AND CLOSE OUT.  NOTHING IN  
005120*   THIS PARAGRAPH ITSELF TOUCHES A RECORD -- IT ONLY SEQUENCES  *
005130*   THE NINE MAJOR STEPS.                                        *
005140*----------------------------------------------------------------*
005150 0000-BEGIN-MAIN-LINE.
005160*    STEP 1 OF THE BATCH FLOW -- ZERO THE COUNTERS AND THE       *
005170*    REFERENCE-DATE HOLD AREAS BEFORE ANYTHING IS READ.
005180     PERFORM 0100-BEGIN-INITIALIZE-RUN
005190         THRU 0100-END-INITIALIZE-RUN.
005200*    STEP 2 -- FIRST PASS OVER THE TRANSACTION FEED, SOLELY TO   *
005210*    ESTABLISH THE REFERENCE DATE AND THE GLOBAL MINIMUM DATE.
005220     PERFORM 0150-BEGIN-SCAN-REFERENCE-DATE
005230         THRU 0150-END-SCAN-REFERENCE-DATE.
005240*    STEP 3 -- LOAD THE COLLECTIONS 90-DAY DEFAULT LABELS INTO   
005250*    THE IN-MEMORY TABLE SO THE JOIN IN PARA 0400 IS A TABLE     
005260*    SEARCH, NOT A SECOND FILE READ PER CUSTOMER.
005270     PERFORM 0300-BEGIN-LOAD-LABELS
005280         THRU 0300-END-LOAD-LABELS.
005290*    STEP 4 -- SECOND PASS OVER THE TRANSACTION FEED.  THIS IS   *
005300*    WHERE EVERY RAW PER-CUSTOMER TOTAL GETS BUILT.
005310     PERFORM 0200-BEGIN-READ-TRANSACTIONS
005320         THRU 0200-END-READ-TRANSACTIONS.
005330*    STEP 5 -- ORDER THE IN-MEMORY CUSTOMER TABLE ASCENDING BY   
005340*    CUSTOMER-ID SO THE TRAINING-SET FEED COMES OUT SORTED       
005350*    WITHOUT A SEPARATE SORT STEP IN THE JCL.
005360     PERFORM 0500-BEGIN-SORT-CUSTOMERS
005370         THRU 0500-END-SORT-CUSTOMERS.
005380*    STEP 6 -- FOR EACH CUSTOMER, IN SORTED ORDER, DERIVE THE    
005390*    RISK-MODEL FEATURES AND WRITE THE DETAIL ROW.
005400     PERFORM 0600-BEGIN-DERIVE-AND-WRITE
005410         THRU 0600-END-DERIVE-AND-WRITE.
005420*    STEP 7 -- CONSOLE RUN SUMMARY (ROW/COLUMN SHAPE, FEATURE    
005430*    COUNT, TARGET FIELD NAME, AND -- UNDER THE UPSI-0 TRACE     
005440*    SWITCH -- THE RAW READ COUNTS).
005450     PERFORM 0700-BEGIN-WRITE-RUN-SUMMARY
005460         THRU 0700-END-WRITE-RUN-SUMMARY.
005470*    STEP 8 -- HOUSEKEEPING AT END OF RUN (CURRENTLY A NO-OP --  
005480*    KEPT AS ITS OWN PARAGRAPH SO A FUTURE RELEASE HAS SOMEWHERE 
005490*    TO HANG CLEAN-UP LOGIC WITHOUT TOUCHING THE MAIN LINE).
005500     PERFORM 0800-BEGIN-FINISH-RUN
005510         THRU 0800-END-FINISH-RUN.
005520     STOP RUN.
005530*----------------------------------------------------------------*
005540*    0100  INITIALIZE RUN                                        *
005550*                                                                *
005560*   ZEROES EVERY RUN COUNTER AND ACCUMULATOR TABLE COUNT, AND    
005570*   PRIMES THE REFERENCE-DATE / GLOBAL-MINIMUM HOLD AREAS TO     
005580*   THEIR EXTREME VALUES (LOW-VALUES / HIGH-VALUES) SO THE       
005590*   FIRST TRANSACTION READ IN PARA 0160 ALWAYS WINS THE FIRST    
005600*   COMPARISON.  WS-ANY-TXN-SW STAYS 'N' UNTIL AT LEAST ONE      
005610*   TRANSACTION IS ACTUALLY READ -- AN EMPTY FEED IS A VALID,    
005620*   IF USELESS, RUN AND MUST NOT ABEND HERE.                     *
005630*----------------------------------------------------------------*
005640 0100-BEGIN-INITIALIZE-RUN.
005650     MOVE 0 TO CST-CUSTOMER-COUNT.
005660     MOVE 0 TO WS-LABEL-COUNT.
005670     MOVE 0 TO WS-TXN-REC-COUNT.
005680     MOVE 0 TO WS-LBL-REC-COUNT.
005690     MOVE 0 TO WS-OUT-REC-COUNT.
005700     MOVE LOW-VALUES TO WS-REF-DATE-TXT.
005710     MOVE HIGH-VALUES TO WS-GLOBAL-MIN-TS-TXT.
005720     MOVE 'N' TO WS-ANY-TXN-SW.
005730 0100-END-INITIALIZE-RUN.
005740     EXIT.
005750*----------------------------------------------------------------*
005760*   0150  FIRST PASS -- FIND THE REFERENCE DATE (MAX TIMESTAMP)  *
005770*   AND THE GLOBAL MINIMUM TIMESTAMP ACROSS THE WHOLE FEED       *
005780*                                                                *
005790*   OPENS THE TRANSACTION FEED, DRIVES 0160 UNTIL END OF FILE,   
005800*   THEN CLOSES IT AGAIN.  THE FEED IS RE-OPENED FRESH IN PARA   
005810*   0200 FOR THE SECOND PASS -- THIS PROGRAM KEEPS NO CURSOR OR  
005820*   REWIND LOGIC, SINCE A LINE-SEQUENTIAL EXTRACT ON THIS SHOP'S 
005830*   UNIX FEED SERVERS COSTS NEXT TO NOTHING TO RE-READ.          
005840*----------------------------------------------------------------*
005850 0150-BEGIN-SCAN-REFERENCE-DATE.
005860     OPEN INPUT TRANSACTION-FEED-FILE.
005870     IF NOT WS-TXN-FILE-OK
005880         DISPLAY 'FPR0900 - OPEN FAILED, TXN FEED, PASS 1, '
005890                 WS-TXN-FILE-STATUS
005900         MOVE 'Y' TO WS-TXN-EOF-SW
005910     END-IF.
005920     PERFORM 0160-BEGIN-SCAN-ONE-TXN
005930         THRU 0160-END-SCAN-ONE-TXN
005940         UNTIL WS-TXN-EOF-YES.
005950     CLOSE TRANSACTION-FEED-FILE.
005960 0150-END-SCAN-REFERENCE-DATE.
005970     EXIT.
005980*    0160 READS ONE RECORD AND, AS LONG AS MORE ARE ON THE FEED, 
005990*    WIDENS THE [GLOBAL-MIN .. REF-DATE] WINDOW TO COVER IT.     
006000*    TXN-TIMESTAMP-TXT SORTS CORRECTLY AS A STRAIGHT TEXT        
006010*    COMPARE BECAUSE THE FEED CARRIES IT YYYY-MM-DD, SO NO DATE  
006020*    ARITHMETIC IS NEEDED ON THIS FIRST PASS AT ALL.             
006030 0160-BEGIN-SCAN-ONE-TXN.
006040     READ TRANSACTION-FEED-FILE
006050         AT END
006060             MOVE 'Y' TO WS-TXN-EOF-SW
006070         NOT AT END
006080             MOVE 'Y' TO WS-ANY-TXN-SW
006090             IF TXN-TIMESTAMP-TXT > WS-REF-DATE-TXT
006100                 MOVE TXN-TIMESTAMP-TXT TO WS-REF-DATE-TXT
006110             END-IF
006120             IF TXN-TIMESTAMP-TXT < WS-GLOBAL-MIN-TS-TXT
006130                 MOVE TXN-TIMESTAMP-TXT TO WS-GLOBAL-MIN-TS-TXT
006140             END-IF
006150     END-READ.
006160 0160-END-SCAN-ONE-TXN.
006170     EXIT.
006180*----------------------------------------------------------------*
006190*   0300  LOAD THE COLLECTIONS LABEL FEED INTO MEMORY            *
006200*                                                                *
006210*   THE LABEL FEED IS SMALL (ONE ROW PER CUSTOMER WHO WAS        
006220*   ACTUALLY SENT TO COLLECTIONS) SO IT IS LOADED WHOLE, IN      
006230*   ARRIVAL ORDER, INTO WS-LABEL-TABLE.  THE JOIN IN PARA 0400   
006240*   THEN DOES A SEARCH (LINEAR) RATHER THAN A SECOND SEQUENTIAL  
006250*   READ, BECAUSE THE TWO FEEDS ARE NOT GUARANTEED TO SHARE A    
006260*   SORT ORDER.                                                  *
006270*----------------------------------------------------------------*
006280 0300-BEGIN-LOAD-LABELS.
006290     MOVE 'N' TO WS-LBL-EOF-SW.
006300     OPEN INPUT LABEL-FEED-FILE.
006310     IF NOT WS-LBL-FILE-OK
006320         DISPLAY 'FPR0900 - OPEN FAILED, LABEL FEED, '
006330                 WS-LBL-FILE-STATUS
006340         MOVE 'Y' TO WS-LBL-EOF-SW
006350     END-IF.
006360     PERFORM 0310-BEGIN-LOAD-ONE-LABEL
006370         THRU 0310-END-LOAD-ONE-LABEL
006380         UNTIL WS-LBL-EOF-YES.
006390     CLOSE LABEL-FEED-FILE.
006400 0300-END-LOAD-LABELS.
006410     EXIT.
006420*    0310 APPENDS ONE LABEL ROW TO THE TABLE.  THE TABLE IS NOT  
006430*    SEARCHED OR DE-DUPED HERE -- IF THE UPSTREAM LABEL FEED     
006440*    EVER SENDS TWO ROWS FOR ONE CUSTOMER, THE SEARCH IN PARA    
006450*    0400 STOPS AT THE FIRST MATCH IT FINDS, WHICH IS THE        
006460*    EARLIEST-ARRIVING ROW FOR THAT CUSTOMER.                    
006470 0310-BEGIN-LOAD-ONE-LABEL.
006480     READ LABEL-FEED-FILE
006490         AT END
006500             MOVE 'Y' TO WS-LBL-EOF-SW
006510         NOT AT END
006520             ADD 1 TO WS-LBL-REC-COUNT
006530             ADD 1 TO WS-LABEL-COUNT
006540             MOVE LBL-CUSTOMER-ID
006550                 TO WS-LABEL-CUSTOMER-ID(WS-LABEL-COUNT)
006560             MOVE LBL-DEFAULT-90D-IND
006570                 TO WS-LABEL-VALUE-IND(WS-LABEL-COUNT)
006580     END-READ.
006590 0310-END-LOAD-ONE-LABEL.
006600     EXIT.
006610*----------------------------------------------------------------*
006620*   0200  SECOND PASS -- ACCUMULATE TRANSACTIONS PER CUSTOMER    *
006630*                                                                *
006640*   CONVERTS THE REFERENCE DATE AND THE GLOBAL MINIMUM DATE      *
006650*   FOUND IN PASS 1 INTO EPOCH-DAY NUMBERS (PARA 0900) SO THE    
006660*   "LAST 30 DAYS" TEST IN PARA 0220 IS A PLAIN INTEGER COMPARE  
006670*   RATHER THAN A TEXT-DATE SUBTRACTION ON EVERY TRANSACTION.    
006680*   RE-OPENS THE TRANSACTION FEED FOR THE ACTUAL ACCUMULATION    
006690*   PASS.                                                        *
006700*----------------------------------------------------------------*
006710 0200-BEGIN-READ-TRANSACTIONS.
006720     MOVE WS-REF-YYYY-DTE TO WS-EPOCH-IN-YYYY.
006730     MOVE WS-REF-MM-DTE   TO WS-EPOCH-IN-MM.
006740     MOVE WS-REF-DD-DTE   TO WS-EPOCH-IN-DD.
006750     PERFORM 0900-BEGIN-DAYS-FROM-EPOCH
006760         THRU 0900-END-DAYS-FROM-EPOCH.
006770     MOVE WS-EPOCH-DAY-NBR TO WS-REF-EPOCH-DAY.
006780     COMPUTE WS-LAST-30D-THRESHOLD-DAY = WS-REF-EPOCH-DAY - 30.
006790     MOVE WS-GMIN-YYYY-DTE TO WS-EPOCH-IN-YYYY.
006800     MOVE WS-GMIN-MM-DTE   TO WS-EPOCH-IN-MM.
006810     MOVE WS-GMIN-DD-DTE   TO WS-EPOCH-IN-DD.
006820     PERFORM 0900-BEGIN-DAYS-FROM-EPOCH
006830         THRU 0900-END-DAYS-FROM-EPOCH.
006840     MOVE WS-EPOCH-DAY-NBR TO WS-GLOBAL-MIN-EPOCH-DAY.
006850     MOVE 'N' TO WS-TXN-EOF-SW.
006860     OPEN INPUT TRANSACTION-FEED-FILE.
006870     IF NOT WS-TXN-FILE-OK
006880         DISPLAY 'FPR0900 - OPEN FAILED, TXN FEED, PASS 2, '
006890                 WS-TXN-FILE-STATUS
006900         MOVE 'Y' TO WS-TXN-EOF-SW
006910     END-IF.
006920     PERFORM 0210-BEGIN-ACCUM-TRANSACTION
006930         THRU 0210-END-ACCUM-TRANSACTION
006940         UNTIL WS-TXN-EOF-YES.
006950     CLOSE TRANSACTION-FEED-FILE.
006960 0200-END-READ-TRANSACTIONS.
006970     EXIT.
006980*    0210 IS THE HUB OF THE SECOND PASS.  FOR EVERY TRANSACTION  
006990*    READ IT LOCATES (OR ADDS) THE CUSTOMER'S ROW, THEN RUNS THE 
007000*    DESCRIPTION-TEXT SCAN, THE AMOUNT ACCUMULATION, THE MIN/MAX 
007010*    TIMESTAMP TRACKING, THE PER-MONTH SALARY TABLE, AND THE     
007020*    STICKY "ANY TRANSACTION" FLAGS -- IN THAT ORDER, BECAUSE    
007030*    0220'S "CREDIT IN LAST 30 DAYS" TEST NEEDS THE CUSTOMER ROW 
007040*    TO ALREADY EXIST, AND 0270'S FLAG-APPLY NEEDS THE KEYWORD   
007050*    SCAN (0240) TO HAVE ALREADY RUN AGAINST THIS TRANSACTION.   
007060 0210-BEGIN-ACCUM-TRANSACTION.
007070     READ TRANSACTION-FEED-FILE
007080         AT END
007090             MOVE 'Y' TO WS-TXN-EOF-SW
007100         NOT AT END
007110             ADD 1 TO WS-TXN-REC-COUNT
007120*                LOCATE THIS CUSTOMER'S ROW IN THE TABLE, ADDING
007130*                A NEW ROW IF THIS IS THE FIRST TIME THE ID IS SEEN.
007140             PERFORM 0212-BEGIN-FIND-OR-ADD-CUSTOMER
007150                 THRU 0212-END-FIND-OR-ADD-CUSTOMER
007160*                UPPERCASE AND PUNCTUATION-STRIP THE DESCRIPTION
007170*                SO THE KEYWORD SCAN BELOW IS CASE/PUNCTUATION-
007180*                INSENSITIVE.
007190             PERFORM 0215-BEGIN-NORMALIZE-DESCRIPTION
007200                 THRU 0215-END-NORMALIZE-DESCRIPTION
007210*                SPLIT THE NORMALIZED DESCRIPTION INTO BLANK-
007220*                DELIMITED WORDS FOR THE KEYWORD SCAN.
007230             PERFORM 0216-BEGIN-TOKENIZE-DESCRIPTION
007240                 THRU 0216-END-TOKENIZE-DESCRIPTION
007250*                TEST EACH WORD AGAINST THE FOUR KEYWORD TABLES
007260*                (SALARY, RISKY-SPEND, RENT, SUBSCRIPTION).
007270             PERFORM 0240-BEGIN-SCAN-KEYWORDS
007280                 THRU 0240-END-SCAN-KEYWORDS
007290*                POST THE SIGNED AMOUNT TO THE DEBIT OR CREDIT
007300*                RUNNING TOTAL, WHICHEVER THE SIGN CALLS FOR.
007310             PERFORM 0220-BEGIN-ACCUM-AMOUNT
007320                 THRU 0220-END-ACCUM-AMOUNT
007330*                UPDATE THE CUSTOMER'S EARLIEST/LATEST/LAST-
007340*                CREDIT TIMESTAMP HOLD FIELDS IF THIS RECORD BEATS
007350*                WHAT IS ALREADY ON FILE.
007360             PERFORM 0250-BEGIN-ACCUM-TIMESTAMPS
007370                 THRU 0250-END-ACCUM-TIMESTAMPS
007380*                POST THIS TRANSACTION'S CALENDAR MONTH TO THE
007390*                CUSTOMER'S MONTH TABLE FOR THE SALARY-CONSISTENCY
007400*                FEATURE.
007410             PERFORM 0260-BEGIN-ACCUM-MONTH-TABLE
007420                 THRU 0260-END-ACCUM-MONTH-TABLE
007430*                LATCH THE STICKY RISKY/RENT/SUBSCRIPTION FLAGS
007440*                IF THIS TRANSACTION TRIPPED ANY KEYWORD TABLE.
007450             PERFORM 0270-BEGIN-APPLY-TXN-FLAGS
007460                 THRU 0270-END-APPLY-TXN-FLAGS
007470     END-READ.
007480 0210-END-ACCUM-TRANSACTION.
007490     EXIT.
007500*----------------------------------------------------------------*
007510*   0212  FIND THE CUSTOMER'S ROW IN THE TABLE, OR ADD A NEW     *
007520*   ROW IF THIS IS THE FIRST TRANSACTION SEEN FOR THE CUSTOMER   *
007530*                                                                *
007540*   A LINEAR SEARCH OVER CST-CUSTOMER-ENTRY, NOT A BINARY ONE -- 
007550*   THE TABLE IS BUILT IN FIRST-SEEN ORDER AS THE FEED IS READ,  
007560*   SO IT IS NOT KEPT IN CUSTOMER-ID ORDER UNTIL PARA 0500 SORTS 
007570*   THE POINTER TABLE AT THE END OF THE RUN.  WS-CUST-PTR = 0    
007580*   MEANS "NOT FOUND YET" ON ENTRY TO THE IF BELOW.              
007590*----------------------------------------------------------------*
007600 0212-BEGIN-FIND-OR-ADD-CUSTOMER.
007610     MOVE 0 TO WS-CUST-PTR.
007620*        SERIAL SEARCH -- THE TABLE IS UNSORTED DURING THE
007630*        ACCUMULATION PASS, SO A BINARY SEARCH IS NOT AN OPTION
007640*        UNTIL AFTER THE SORT PASS IN PARA 0500.
007650     IF CST-CUSTOMER-COUNT > 0
007660         SET CST-CUSTOMER-IDX TO 1
007670         SEARCH CST-CUSTOMER-ENTRY
007680             AT END
007690                 CONTINUE
007700             WHEN CST-CUSTOMER-ID(CST-CUSTOMER-IDX) =
007710                     TXN-CUSTOMER-ID
007720                 SET WS-CUST-PTR TO CST-CUSTOMER-IDX
007730         END-SEARCH
007740     END-IF.
007750*        ZERO MEANS THIS CUSTOMER-ID HAS NEVER BEEN SEEN BEFORE
007760*        -- ADD A NEW ROW AND PRIME IT.
007770     IF WS-CUST-PTR = 0
007780         ADD 1 TO CST-CUSTOMER-COUNT
007790         MOVE CST-CUSTOMER-COUNT TO WS-CUST-PTR
007800         PERFORM 0214-BEGIN-INIT-CUSTOMER-ROW
007810             THRU 0214-END-INIT-CUSTOMER-ROW
007820     END-IF.
007830 0212-END-FIND-OR-ADD-CUSTOMER.
007840     EXIT.
007850*    0214 ZEROES (OR SPACE/HIGH/LOW-FILLS, AS THE FIELD CALLS    
007860*    FOR) EVERY ACCUMULATOR IN A BRAND-NEW CUSTOMER ROW BEFORE   
007870*    THE FIRST TRANSACTION IS POSTED TO IT.  CST-MIN-TS STARTS   
007880*    AT HIGH-VALUES AND CST-MAX-TS AT LOW-VALUES SO THE VERY     
007890*    FIRST TIMESTAMP POSTED IN PARA 0250 ALWAYS WINS BOTH        
007900*    COMPARISONS.                                                
007910 0214-BEGIN-INIT-CUSTOMER-ROW.
007920*        THE JOIN KEY -- SET ONCE, NEVER MOVED AGAIN FOR THIS ROW.
007930     MOVE TXN-CUSTOMER-ID     TO CST-CUSTOMER-ID(WS-CUST-PTR).
007940*        TRANSACTION COUNT AND THE THREE RUNNING AMOUNT TOTALS
007950*        ALL START AT ZERO -- THIS TRANSACTION HAS NOT BEEN
007960*        POSTED YET, THAT HAPPENS NEXT IN PARA 0220.
007970     MOVE 0                  TO CST-TXN-COUNT-NBR(WS-CUST-PTR).
007980     MOVE 0                  TO CST-TOTAL-DEBIT-AMT(WS-CUST-PTR).
007990     MOVE 0                  TO CST-TOTAL-CREDIT-AMT(WS-CUST-PTR).
008000     MOVE 0                  TO CST-SUM-ALL-AMT(WS-CUST-PTR).
008010*        NO CREDIT POSTED YET, SO THE "EVER HAD A CREDIT"
008020*        INDICATOR STARTS 'N' AND THE LAST-CREDIT TIMESTAMP
008030*        STARTS BLANK.
008040     MOVE 'N'                TO CST-HAS-CREDIT-IND(WS-CUST-PTR).
008050     MOVE SPACES             TO CST-LAST-CREDIT-TS(WS-CUST-PTR).
008060*        EXTREME PRIMING VALUES SO THE FIRST TRANSACTION POSTED
008070*        ALWAYS WINS BOTH THE MIN AND MAX COMPARE IN PARA 0250.
008080     MOVE HIGH-VALUES        TO CST-MIN-TS(WS-CUST-PTR).
008090     MOVE LOW-VALUES         TO CST-MAX-TS(WS-CUST-PTR).
008100     MOVE 0   TO CST-CREDIT-LAST-30D-AMT(WS-CUST-PTR).
008110*        NO CALENDAR MONTHS RECORDED YET FOR THIS CUSTOMER.
008120     MOVE 0                  TO CST-MONTH-COUNT-NBR(WS-CUST-PTR).
008130     MOVE 0              TO CST-SALARY-MONTH-CNT-NBR(WS-CUST-PTR).
008140*        THE THREE STICKY "EVER SEEN" KEYWORD FLAGS START 'N' --
008150*        PARA 0270 IS THE ONLY PLACE THAT EVER FLIPS THEM TO 'Y'.
008160     MOVE 'N'                TO CST-RISKY-FLAG-IND(WS-CUST-PTR).
008170     MOVE 'N'                TO CST-RENT-FLAG-IND(WS-CUST-PTR).
008180     MOVE 'N'           TO CST-SUBSCRIPTION-FLAG-IND(WS-CUST-PTR).
008190*        THE LABEL JOIN (PARA 0400) HAS NOT RUN YET FOR THIS
008200*        CUSTOMER -- IT RUNS ONCE, LATE, DURING THE WRITE PASS.
008210     MOVE 'N'                TO CST-LABEL-FOUND-IND(WS-CUST-PTR).
008220     MOVE 0                  TO CST-LABEL-VALUE-IND(WS-CUST-PTR).
008230 0214-END-INIT-CUSTOMER-ROW.
008240     EXIT.
008250*----------------------------------------------------------------*
008260*   0215 / 0216  NORMALIZE AND TOKENIZE THE DESCRIPTION TEXT     *
008270*                                                                *
008280*   0215 LOWER-CASES THE DESCRIPTION AND BLANKS OUT ANYTHING     
008290*   THAT IS NOT A LOWER-CASE LETTER OR A SPACE (PUNCTUATION,     
008300*   DIGITS, CARD-NETWORK REFERENCE NUMBERS EMBEDDED IN THE TEXT) 
008310*   SO THE TOKENIZER IN 0216 NEVER SPLITS A WORD ON A STRAY      
008320*   HYPHEN OR APOSTROPHE.  0216 THEN UNSTRINGS THE CLEANED TEXT  
008330*   ON SPACE INTO UP TO 10 WORDS, WHICH PARA 0240 COMPARES WHOLE 
008340*   AGAINST THE FOUR KEYWORD TABLES -- A WHOLE-WORD COMPARE,     
008350*   NOT A SUBSTRING SCAN, SO "RENTON" NEVER FALSE-MATCHES        
008360*   "RENT".                                                      *
008370*----------------------------------------------------------------*
008380 0215-BEGIN-NORMALIZE-DESCRIPTION.
008390     MOVE TXN-DESCRIPTION-TXT TO WS-DESC-WORK.
008400     INSPECT WS-DESC-WORK CONVERTING
008410         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
008420         TO 'abcdefghijklmnopqrstuvwxyz'.
008430     MOVE 1 TO WS-DESC-SUB.
008440     PERFORM 0215-BEGIN-STRIP-ONE-CHAR
008450         THRU 0215-END-STRIP-ONE-CHAR
008460         UNTIL WS-DESC-SUB > 40.
008470 0215-END-NORMALIZE-DESCRIPTION.
008480     EXIT.
008490*    STRIPS ONE CHARACTER POSITION TO A SPACE IF IT IS NEITHER A 
008500*    SPACE NOR A LOWER-CASE LETTER.  CALLED ONCE PER CHARACTER   
008510*    POSITION, 1 THRU 40, BY THE PERFORM ABOVE.                  
008520 0215-BEGIN-STRIP-ONE-CHAR.
008530     MOVE WS-DESC-WORK(WS-DESC-SUB:1) TO WS-DESC-CHAR-WORK.
008540     IF WS-DESC-CHAR-WORK NOT = SPACE
008550        AND WS-DESC-CHAR-WORK IS NOT WS-LOWER-ALPHA-CLASS
008560         MOVE SPACE TO WS-DESC-WORK(WS-DESC-SUB:1)
008570     END-IF.
008580     ADD 1 TO WS-DESC-SUB.
008590 0215-END-STRIP-ONE-CHAR.
008600     EXIT.
008610*    0216 RESETS THE WORD TABLE AND CALLS 0217 REPEATEDLY,       
008620*    ADVANCING THE UNSTRING POINTER EACH TIME, UNTIL EITHER THE  
008630*    40-CHARACTER WORK FIELD IS EXHAUSTED OR 10 WORDS HAVE BEEN  
008640*    CAPTURED -- WS-WORD-TBL ONLY HAS 10 SLOTS, AND NO REAL      
008650*    TRANSACTION DESCRIPTION ON THIS FEED HAS EVER CARRIED MORE  
008660*    THAN A HANDFUL OF WORDS.                                    
008670 0216-BEGIN-TOKENIZE-DESCRIPTION.
008680     MOVE 0 TO WS-WORD-COUNT.
008690     MOVE 1 TO WS-DESC-POINTER.
008700     PERFORM 0217-BEGIN-EXTRACT-ONE-WORD
008710         THRU 0217-END-EXTRACT-ONE-WORD
008720         UNTIL WS-DESC-POINTER > 40
008730            OR WS-WORD-COUNT = 10.
008740 0216-END-TOKENIZE-DESCRIPTION.
008750     EXIT.
008760*    0217 PULLS THE NEXT SPACE-DELIMITED TOKEN OUT OF THE        
008770*    NORMALIZED WORK FIELD.  A RUN OF TWO OR MORE SPACES (LEFT   
008780*    BY THE STRIP IN 0215) PRODUCES AN EMPTY WS-WORD-HOLD, WHICH 
008790*    IS SIMPLY SKIPPED -- IT IS NOT COUNTED AS A WORD.           
008800 0217-BEGIN-EXTRACT-ONE-WORD.
008810     MOVE SPACES TO WS-WORD-HOLD.
008820     UNSTRING WS-DESC-WORK DELIMITED BY SPACE
008830         INTO WS-WORD-HOLD
008840         WITH POINTER WS-DESC-POINTER.
008850     IF WS-WORD-HOLD NOT = SPACES
008860         ADD 1 TO WS-WORD-COUNT
008870         MOVE WS-WORD-HOLD TO WS-WORD-ENTRY(WS-WORD-COUNT)
008880     END-IF.
008890 0217-END-EXTRACT-ONE-WORD.
008900     EXIT.
008910*----------------------------------------------------------------*
008920*   0240  SCAN THE WORD TABLE AGAINST THE FOUR KEYWORD SETS      *
008930*                                                                *
008940*   RESETS ALL FOUR "THIS TRANSACTION" FLAGS TO 'N' AND THEN     
008950*   CALLS 0241 ONCE PER WORD FOUND BY THE TOKENIZER.  THESE      
008960*   FLAGS DESCRIBE ONLY THE TRANSACTION CURRENTLY BEING READ --  
008970*   PARA 0270 IS WHAT COPIES A 'Y' HERE FORWARD INTO THE         
008980*   CUSTOMER ROW'S STICKY "EVER SEEN" FLAGS.                     
008990*----------------------------------------------------------------*
009000 0240-BEGIN-SCAN-KEYWORDS.
009010     MOVE 'N' TO WS-THIS-TXN-SALARY-SW.
009020     MOVE 'N' TO WS-THIS-TXN-RISKY-SW.
009030     MOVE 'N' TO WS-THIS-TXN-RENT-SW.
009040     MOVE 'N' TO WS-THIS-TXN-SUBSCR-SW.
009050     MOVE 1 TO WS-WORD-SCAN-SUB.
009060     PERFORM 0241-BEGIN-SCAN-ONE-WORD
009070         THRU 0241-END-SCAN-ONE-WORD
009080         UNTIL WS-WORD-SCAN-SUB > WS-WORD-COUNT.
009090 0240-END-SCAN-KEYWORDS.
009100     EXIT.
009110*    0241 TESTS ONE WORD AGAINST ALL FOUR KEYWORD TABLES IN      
009120*    TURN (A WORD CAN TRIP MORE THAN ONE FLAG -- "RENT" AND      
009130*    "BONUS" ARE NOT MUTUALLY EXCLUSIVE CATEGORIES).  THE        
009140*    TRAILING "AMAZON PRIME" CHECK IS A TWO-WORD SPECIAL CASE    
009150*    THE MODELLING GROUP ASKED FOR SEPARATELY, SINCE "AMAZON"    
009160*    ALONE IS JUST AS LIKELY TO BE A RETAIL PURCHASE AS A        
009170*    SUBSCRIPTION CHARGE.                                        
009180 0241-BEGIN-SCAN-ONE-WORD.
009190     SET WS-WORD-IDX TO WS-WORD-SCAN-SUB.
009200*        SALARY/INCOME KEYWORD TABLE, 6 ENTRIES -- A WHOLE-WORD
009210*        COMPARE AGAINST THE TOKENIZED WORD, NOT A SUBSTRING
009220*        SCAN AGAINST THE RAW DESCRIPTION TEXT.
009230     IF WS-SALARY-WORD(1) = WS-WORD-ENTRY(WS-WORD-IDX)
009240        OR WS-SALARY-WORD(2) = WS-WORD-ENTRY(WS-WORD-IDX)
009250        OR WS-SALARY-WORD(3) = WS-WORD-ENTRY(WS-WORD-IDX)
009260        OR WS-SALARY-WORD(4) = WS-WORD-ENTRY(WS-WORD-IDX)
009270        OR WS-SALARY-WORD(5) = WS-WORD-ENTRY(WS-WORD-IDX)
009280        OR WS-SALARY-WORD(6) = WS-WORD-ENTRY(WS-WORD-IDX)
009290         MOVE 'Y' TO WS-THIS-TXN-SALARY-SW
009300     END-IF.
009310*        RISKY-SPEND (GAMBLING-TYPE MERCHANT) KEYWORD TABLE.
009320     IF WS-RISKY-WORD(1) = WS-WORD-ENTRY(WS-WORD-IDX)
009330        OR WS-RISKY-WORD(2) = WS-WORD-ENTRY(WS-WORD-IDX)
009340        OR WS-RISKY-WORD(3) = WS-WORD-ENTRY(WS-WORD-IDX)
009350        OR WS-RISKY-WORD(4) = WS-WORD-ENTRY(WS-WORD-IDX)
009360         MOVE 'Y' TO WS-THIS-TXN-RISKY-SW
009370     END-IF.
009380*        RENT/MORTGAGE KEYWORD TABLE.
009390     IF WS-RENT-WORD(1) = WS-WORD-ENTRY(WS-WORD-IDX)
009400        OR WS-RENT-WORD(2) = WS-WORD-ENTRY(WS-WORD-IDX)
009410        OR WS-RENT-WORD(3) = WS-WORD-ENTRY(WS-WORD-IDX)
009420        OR WS-RENT-WORD(4) = WS-WORD-ENTRY(WS-WORD-IDX)
009430         MOVE 'Y' TO WS-THIS-TXN-RENT-SW
009440     END-IF.
009450*        RECURRING-SUBSCRIPTION KEYWORD TABLE.
009460     IF WS-SUBSCR-WORD(1) = WS-WORD-ENTRY(WS-WORD-IDX)
009470        OR WS-SUBSCR-WORD(2) = WS-WORD-ENTRY(WS-WORD-IDX)
009480         MOVE 'Y' TO WS-THIS-TXN-SUBSCR-SW
009490     END-IF.
009500     IF WS-WORD-SCAN-SUB < WS-WORD-COUNT
009510         IF WS-WORD-ENTRY(WS-WORD-IDX) = 'amazon'
009520            AND WS-WORD-ENTRY(WS-WORD-IDX + 1) = 'prime'
009530             MOVE 'Y' TO WS-THIS-TXN-SUBSCR-SW
009540         END-IF
009550     END-IF.
009560     ADD 1 TO WS-WORD-SCAN-SUB.
009570 0241-END-SCAN-ONE-WORD.
009580     EXIT.
009590*----------------------------------------------------------------*
009600*   0220  ACCUMULATE THE TRANSACTION AMOUNT INTO THE CUSTOMER    *
009610*   ROW'S DEBIT / CREDIT / SUM-ALL TOTALS                        *
009620*                                                                *
009630*   TXN-AMOUNT-SGN CARRIES ITS OWN SIGN (DEBITS NEGATIVE,        
009640*   CREDITS POSITIVE) SO ONE ADD POSTS TO THE RUNNING NET TOTAL; 
009650*   A SEPARATE IF THEN ROUTES THE SAME AMOUNT TO WHICHEVER OF    
009660*   THE DEBIT OR CREDIT BUCKET IT BELONGS IN.  ON A CREDIT, THE  
009670*   LAST-CREDIT TIMESTAMP IS ADVANCED AND THE AMOUNT IS ALSO     
009680*   TESTED AGAINST THE 30-DAY THRESHOLD ESTABLISHED BACK IN      
009690*   PARA 0200 TO FEED THE "CREDIT IN THE LAST 30 DAYS" TOTAL.    
009700*----------------------------------------------------------------*
009710 0220-BEGIN-ACCUM-AMOUNT.
009720     ADD 1 TO CST-TXN-COUNT-NBR(WS-CUST-PTR).
009730     ADD TXN-AMOUNT-SGN TO CST-SUM-ALL-AMT(WS-CUST-PTR).
009740*        DEBITS ARRIVE NEGATIVE-SIGNED ON THE FEED -- ROLL
009750*        STRAIGHT INTO THE DEBIT TOTAL WITH NO SIGN FLIP.
009760     IF TXN-AMOUNT-SGN < 0
009770         ADD TXN-AMOUNT-SGN TO CST-TOTAL-DEBIT-AMT(WS-CUST-PTR)
009780     END-IF.
009790*        A CREDIT ALSO UPDATES THE LAST-CREDIT TIMESTAMP AND,
009800*        WHEN IT FALLS WITHIN THE TRAILING 30-DAY WINDOW OF THE
009810*        RUN'S REFERENCE DATE, THE 30-DAY CREDIT ACCUMULATOR
009820*        THAT FEEDS INCOME_STABILITY_RATIO.
009830     IF TXN-AMOUNT-SGN > 0
009840         ADD TXN-AMOUNT-SGN TO CST-TOTAL-CREDIT-AMT(WS-CUST-PTR)
009850         SET CST-HAS-CREDIT-YES(WS-CUST-PTR) TO TRUE
009860         IF TXN-TIMESTAMP-TXT > CST-LAST-CREDIT-TS(WS-CUST-PTR)
009870             MOVE TXN-TIMESTAMP-TXT
009880                 TO CST-LAST-CREDIT-TS(WS-CUST-PTR)
009890         END-IF
009900         MOVE TXN-TS-YYYY-DTE TO WS-EPOCH-IN-YYYY
009910         MOVE TXN-TS-MM-DTE   TO WS-EPOCH-IN-MM
009920         MOVE TXN-TS-DD-DTE   TO WS-EPOCH-IN-DD
009930         PERFORM 0900-BEGIN-DAYS-FROM-EPOCH
009940             THRU 0900-END-DAYS-FROM-EPOCH
009950         IF WS-EPOCH-DAY-NBR >= WS-LAST-30D-THRESHOLD-DAY
009960             ADD TXN-AMOUNT-SGN
009970                 TO CST-CREDIT-LAST-30D-AMT(WS-CUST-PTR)
009980         END-IF
009990     END-IF.
010000 0220-END-ACCUM-AMOUNT.
010010     EXIT.
010020*----------------------------------------------------------------*
010030*   0250  TRACK THE CUSTOMER'S OWN MIN / MAX TIMESTAMP           *
010040*                                                                *
010050*   FEEDS THE ACTIVE-WINDOW CALCULATION IN PARA 0640 --          *
010060*   CST-MIN-TS AND CST-MAX-TS ARE THE EARLIEST AND LATEST        
010070*   TRANSACTION THIS SPECIFIC CUSTOMER HAS ON THE FEED, NOT THE  
010080*   GLOBAL MINIMUM/MAXIMUM ACROSS ALL CUSTOMERS TRACKED BY PARA  
010090*   0150.                                                        
010100*----------------------------------------------------------------*
010110 0250-BEGIN-ACCUM-TIMESTAMPS.
010120     IF TXN-TIMESTAMP-TXT < CST-MIN-TS(WS-CUST-PTR)
010130         MOVE TXN-TIMESTAMP-TXT TO CST-MIN-TS(WS-CUST-PTR)
010140     END-IF.
010150     IF TXN-TIMESTAMP-TXT > CST-MAX-TS(WS-CUST-PTR)
010160         MOVE TXN-TIMESTAMP-TXT TO CST-MAX-TS(WS-CUST-PTR)
010170     END-IF.
010180 0250-END-ACCUM-TIMESTAMPS.
010190     EXIT.
010200*----------------------------------------------------------------*
010210*   0260  FIND-OR-ADD THE TRANSACTION'S CALENDAR MONTH IN THE    *
010220*   CUSTOMER'S MONTH TABLE AND MARK THE SALARY INDICATOR         *
010230*                                                                *
010240*   CST-MONTH-TABLE HOLDS UP TO 36 DISTINCT CALENDAR MONTHS      
010250*   (YYYYMM) PER CUSTOMER -- THREE YEARS, WHICH COMFORTABLY      
010260*   COVERS THE FEED'S RETENTION WINDOW.  A MONTH ENTRY IS        
010270*   MARKED SALARY-YES THE FIRST TIME ANY TRANSACTION IN THAT     
010280*   MONTH TRIPS THE SALARY KEYWORD FLAG, AND STAYS MARKED FOR    
010290*   THE REST OF THE RUN EVEN IF LATER TRANSACTIONS IN THE SAME   
010300*   MONTH DO NOT.                                                
010310*----------------------------------------------------------------*
010320 0260-BEGIN-ACCUM-MONTH-TABLE.
010330*        FOLD THIS TRANSACTION'S DATE DOWN TO A YYYYMM KEY.
010340     COMPUTE WS-THIS-YYYYMM =
010350         (TXN-TS-YYYY-DTE * 100) + TXN-TS-MM-DTE.
010360     MOVE 'N' TO WS-MONTH-FOUND-SW.
010370     MOVE 1 TO WS-MONTH-SUB.
010380*        LINEAR SCAN -- THE TABLE IS CAPPED AT 36 ROWS, SO A
010390*        SEQUENTIAL SEARCH IS CHEAPER THAN MAINTAINING IT SORTED.
010400     PERFORM 0262-BEGIN-FIND-ONE-MONTH
010410         THRU 0262-END-FIND-ONE-MONTH
010420         UNTIL WS-MONTH-SUB > CST-MONTH-COUNT-NBR(WS-CUST-PTR)
010430            OR WS-MONTH-FOUND-YES.
010440*        NOT ON FILE YET -- ADD A NEW ROW IF THERE IS STILL ROOM
010450*        UNDER THE 36-MONTH CAP.  A MONTH BEYOND THE CAP SIMPLY
010460*        DOES NOT GET ITS OWN ROW; IT IS STILL COUNTED IN
010470*        CST-TXN-COUNT-NBR AND THE AMOUNT TOTALS ABOVE.
010480     IF WS-MONTH-FOUND-NO
010490        AND CST-MONTH-COUNT-NBR(WS-CUST-PTR) < 36
010500         ADD 1 TO CST-MONTH-COUNT-NBR(WS-CUST-PTR)
010510         MOVE CST-MONTH-COUNT-NBR(WS-CUST-PTR) TO WS-MONTH-SUB
010520         MOVE WS-THIS-YYYYMM
010530             TO CST-MONTH-YYYYMM-NBR(WS-CUST-PTR, WS-MONTH-SUB)
010540         MOVE 'N'
010550             TO CST-MONTH-SALARY-IND(WS-CUST-PTR, WS-MONTH-SUB)
010560     END-IF.
010570     IF WS-THIS-TXN-SALARY-YES
010580         SET CST-MONTH-SALARY-YES(WS-CUST-PTR, WS-MONTH-SUB)
010590             TO TRUE
010600     END-IF.
010610 0260-END-ACCUM-MONTH-TABLE.
010620     EXIT.
010630*    0262 IS THE INNER LINEAR SEARCH OVER THE CUSTOMER'S OWN     
010640*    MONTH TABLE -- SMALL ENOUGH (AT MOST 36 ENTRIES) THAT A     
010650*    SEARCH VERB IS NOT WORTH THE BOTHER; A STRAIGHT PERFORM     
010660*    UNTIL IS THE SAME IDIOM THIS PROGRAM USES FOR THE LABEL     
010670*    LOOKUP.  LEAVES WS-MONTH-SUB POINTING AT THE MATCHING (OR   
010680*    NEXT CANDIDATE) SLOT WHEN IT EXITS.                         
010690 0262-BEGIN-FIND-ONE-MONTH.
010700     IF CST-MONTH-YYYYMM-NBR(WS-CUST-PTR, WS-MONTH-SUB) =
010710             WS-THIS-YYYYMM
010720         MOVE 'Y' TO WS-MONTH-FOUND-SW
010730     ELSE
010740         ADD 1 TO WS-MONTH-SUB
010750     END-IF.
010760 0262-END-FIND-ONE-MONTH.
010770     EXIT.
010780*----------------------------------------------------------------*
010790*   0270  APPLY THIS TRANSACTION'S KEYWORD FLAGS TO THE          *
010800*   CUSTOMER ROW -- THESE ARE "ANY TRANSACTION" FLAGS, ONCE      *
010810*    SET THEY STAY SET FOR THE REST OF THE RUN                   *
010820*                                                                *
010830*   DELIBERATELY ONE-WAY -- A 'Y' HERE IS NEVER TURNED BACK TO   *
010840*   'N' BY A LATER TRANSACTION THAT DOES NOT TRIP THE KEYWORD.   
010850*   THE MODELLING GROUP'S INTENT IS "HAS THIS CUSTOMER EVER      *
010860*   SHOWN THIS BEHAVIOR", NOT "DID THE MOST RECENT TRANSACTION   *
010870*   SHOW IT".  THE SALARY FLAG IS HANDLED SEPARATELY, PER MONTH, 
010880*   IN PARA 0260/0650 -- IT IS NOT ONE OF THE THREE FLAGS HERE.  
010890*----------------------------------------------------------------*
010900 0270-BEGIN-APPLY-TXN-FLAGS.
010910     IF WS-THIS-TXN-RISKY-YES
010920         SET CST-RISKY-FLAG-YES(WS-CUST-PTR) TO TRUE
010930     END-IF.
010940     IF WS-THIS-TXN-RENT-YES
010950         SET CST-RENT-FLAG-YES(WS-CUST-PTR) TO TRUE
010960     END-IF.
010970     IF WS-THIS-TXN-SUBSCR-YES
010980         SET CST-SUBSCRIPTION-FLAG-YES(WS-CUST-PTR) TO TRUE
010990     END-IF.
011000 0270-END-APPLY-TXN-FLAGS.
011010     EXIT.
011020*----------------------------------------------------------------*
011030*   0500  BUILD AND SORT THE OUTPUT POINTER TABLE ASCENDING BY   *
011040*   CUSTOMER-ID (SELECTION SORT OVER THE POINTERS, NOT THE       *
011050*   CUSTOMER ROWS THEMSELVES)                                    *
011060*                                                                *
011070*   WS-SORT-PTR-TBL(N) STARTS OUT HOLDING N -- I.E. THE POINTER  
011080*   TABLE BEGINS AS THE IDENTITY PERMUTATION -- AND THE SORT     
011090*   THEN SWAPS POINTERS, NOT CUSTOMER ROWS.  A CUSTOMER ROW WITH 
011100*   A 36-ENTRY MONTH TABLE IS NOT SMALL, AND THE OLD BUBBLE SORT 
011110*   THIS REPLACED (SEE DST003 ABOVE) SPENT MOST OF ITS TIME      
011120*   COPYING WHOLE ROWS AROUND FOR NO REASON.                     
011130*----------------------------------------------------------------*
011140 0500-BEGIN-SORT-CUSTOMERS.
011150     MOVE 1 TO WS-SORT-OUTER-SUB.
011160     PERFORM 0502-BEGIN-INIT-ONE-PTR
011170         THRU 0502-END-INIT-ONE-PTR
011180         UNTIL WS-SORT-OUTER-SUB > CST-CUSTOMER-COUNT.
011190     IF CST-CUSTOMER-COUNT > 1
011200         MOVE 1 TO WS-SORT-OUTER-SUB
011210         PERFORM 0510-BEGIN-SORT-ONE-PASS
011220             THRU 0510-END-SORT-ONE-PASS
011230             UNTIL WS-SORT-OUTER-SUB >= CST-CUSTOMER-COUNT
011240     END-IF.
011250 0500-END-SORT-CUSTOMERS.
011260     EXIT.
011270*    0502 SEEDS ONE SLOT OF THE POINTER TABLE WITH ITS OWN       
011280*    SUBSCRIPT -- THE IDENTITY PERMUTATION THE SELECTION SORT    
011290*    STARTS FROM.                                                
011300 0502-BEGIN-INIT-ONE-PTR.
011310     MOVE WS-SORT-OUTER-SUB TO WS-SORT-PTR-TBL(WS-SORT-OUTER-SUB).
011320     ADD 1 TO WS-SORT-OUTER-SUB.
011330 0502-END-INIT-ONE-PTR.
011340     EXIT.
011350*    0510 IS ONE OUTER PASS OF THE CLASSIC SELECTION SORT:       
011360*    FIND THE SMALLEST REMAINING CUSTOMER-ID (VIA 0512, REPEATED 
011370*    OVER EVERY UNSORTED INNER SLOT) AND SWAP ITS POINTER INTO   
011380*    THE CURRENT OUTER SLOT.  ONLY THE TWO POINTER VALUES ARE    
011390*    EXCHANGED -- WS-SORT-TEMP-PTR IS A SINGLE S9(07) COMP, NOT  
011400*    A WHOLE CUSTOMER ROW.                                       
011410 0510-BEGIN-SORT-ONE-PASS.
011420     MOVE WS-SORT-OUTER-SUB TO WS-SORT-MIN-SUB.
011430     COMPUTE WS-SORT-INNER-SUB = WS-SORT-OUTER-SUB + 1.
011440     PERFORM 0512-BEGIN-TEST-ONE-CANDIDATE
011450         THRU 0512-END-TEST-ONE-CANDIDATE
011460         UNTIL WS-SORT-INNER-SUB > CST-CUSTOMER-COUNT.
011470     IF WS-SORT-MIN-SUB NOT = WS-SORT-OUTER-SUB
011480         MOVE WS-SORT-PTR-TBL(WS-SORT-OUTER-SUB)
011490             TO WS-SORT-TEMP-PTR
011500         MOVE WS-SORT-PTR-TBL(WS-SORT-MIN-SUB)
011510             TO WS-SORT-PTR-TBL(WS-SORT-OUTER-SUB)
011520         MOVE WS-SORT-TEMP-PTR
011530             TO WS-SORT-PTR-TBL(WS-SORT-MIN-SUB)
011540     END-IF.
011550     ADD 1 TO WS-SORT-OUTER-SUB.
011560 0510-END-SORT-ONE-PASS.
011570     EXIT.
011580*    0512 COMPARES ONE INNER CANDIDATE'S CUSTOMER-ID (REACHED    
011590*    THROUGH ITS POINTER) AGAINST THE BEST CANDIDATE FOUND SO    
011600*    FAR THIS PASS, AND ADVANCES THE MINIMUM POINTER IF THE      
011610*    CANDIDATE IS LOWER.                                         
011620 0512-BEGIN-TEST-ONE-CANDIDATE.
011630     IF CST-CUSTOMER-ID(WS-SORT-PTR-TBL(WS-SORT-INNER-SUB)) <
011640             CST-CUSTOMER-ID(WS-SORT-PTR-TBL(WS-SORT-MIN-SUB))
011650         MOVE WS-SORT-INNER-SUB TO WS-SORT-MIN-SUB
011660     END-IF.
011670     ADD 1 TO WS-SORT-INNER-SUB.
011680 0512-END-TEST-ONE-CANDIDATE.
011690     EXIT.
011700*----------------------------------------------------------------*
011710*   0600  DERIVE EACH CUSTOMER'S FEATURES AND WRITE THE DETAIL   *
011720*   ROW, IN THE SORTED POINTER-TABLE ORDER                       *
011730*                                                                *
011740*   OPENS THE OUTPUT FEED, WRITES THE HEADER LINE ONCE, THEN     
011750*   WALKS THE SORTED POINTER TABLE FRONT TO BACK -- NOT THE      
011760*   CUSTOMER TABLE ITSELF, WHICH IS STILL IN FIRST-SEEN ORDER -- 
011770*   CALLING 0605 ONCE PER CUSTOMER.                              
011780*----------------------------------------------------------------*
011790 0600-BEGIN-DERIVE-AND-WRITE.
011800     OPEN OUTPUT TRAINING-SET-FEED-FILE.
011810     IF NOT WS-TRS-FILE-OK
011820         DISPLAY 'FPR0900 - OPEN FAILED, TRAINING SET FEED, '
011830                 WS-TRS-FILE-STATUS
011840     END-IF.
011850     PERFORM 0680-BEGIN-WRITE-HEADER-LINE
011860         THRU 0680-END-WRITE-HEADER-LINE.
011870     MOVE 1 TO WS-DERIVE-SUB.
011880     PERFORM 0605-BEGIN-DERIVE-ONE-CUSTOMER
011890         THRU 0605-END-DERIVE-ONE-CUSTOMER
011900         UNTIL WS-DERIVE-SUB > CST-CUSTOMER-COUNT.
011910     CLOSE TRAINING-SET-FEED-FILE.
011920 0600-END-DERIVE-AND-WRITE.
011930     EXIT.
011940*    0605 DE-REFERENCES THE NEXT POINTER-TABLE SLOT INTO         
011950*    WS-CUST-PTR AND THEN RUNS EVERY FEATURE-DERIVATION          
011960*    PARAGRAPH AGAINST THAT ONE CUSTOMER, IN THE SAME ORDER THE  
011970*    FEATURES ARE LAID OUT ON THE TRAINING-SET RECORD: AVERAGE   
011980*    AMOUNT, DEBIT/CREDIT RATIO, DAYS SINCE LAST CREDIT, INCOME  
011990*    STABILITY, THE CONSISTENT-SALARY FLAG, THE THREE REMAINING  
012000*    "EVER SEEN" FLAGS, THEN THE COLLECTIONS LABEL JOIN, AND     
012010*    FINALLY THE WRITE ITSELF.                                   
012020 0605-BEGIN-DERIVE-ONE-CUSTOMER.
012030     MOVE WS-SORT-PTR-TBL(WS-DERIVE-SUB) TO WS-CUST-PTR.
012040     PERFORM 0610-BEGIN-DERIVE-AVG-AMOUNT
012050         THRU 0610-END-DERIVE-AVG-AMOUNT.
012060     PERFORM 0620-BEGIN-DERIVE-DR-CR-RATIO
012070         THRU 0620-END-DERIVE-DR-CR-RATIO.
012080     PERFORM 0630-BEGIN-DERIVE-DAYS-SINCE-CREDIT
012090         THRU 0630-END-DERIVE-DAYS-SINCE-CREDIT.
012100     PERFORM 0640-BEGIN-DERIVE-INCOME-STABILITY
012110         THRU 0640-END-DERIVE-INCOME-STABILITY.
012120     PERFORM 0650-BEGIN-DERIVE-SALARY-FLAG
012130         THRU 0650-END-DERIVE-SALARY-FLAG.
012140     PERFORM 0660-BEGIN-MOVE-REMAINING-FLAGS
012150         THRU 0660-END-MOVE-REMAINING-FLAGS.
012160     PERFORM 0400-BEGIN-JOIN-LABEL
012170         THRU 0400-END-JOIN-LABEL.
012180     PERFORM 0680-BEGIN-WRITE-DETAIL-LINE
012190         THRU 0680-END-WRITE-DETAIL-LINE.
012200     ADD 1 TO WS-DERIVE-SUB.
012210 0605-END-DERIVE-ONE-CUSTOMER.
012220     EXIT.
012230*----------------------------------------------------------------*
012240*   0610  AVG_AMOUNT = SUM OF ALL AMOUNTS / TXN COUNT, ROUNDED   *
012250*                                                                *
012260*   CST-TXN-COUNT-NBR CANNOT BE ZERO HERE -- A CUSTOMER ROW IS   
012270*   NEVER CREATED (PARA 0212) EXCEPT IN RESPONSE TO AN ACTUAL    
012280*   TRANSACTION, SO THE DIVISOR IS SAFE WITHOUT A ZERO-DIVIDE    
012290*   GUARD.                                                       
012300*----------------------------------------------------------------*
012310 0610-BEGIN-DERIVE-AVG-AMOUNT.
012320     COMPUTE TRS-AVG-AMOUNT-AMT ROUNDED =
012330         CST-SUM-ALL-AMT(WS-CUST-PTR) /
012340         CST-TXN-COUNT-NBR(WS-CUST-PTR).
012350 0610-END-DERIVE-AVG-AMOUNT.
012360     EXIT.
012370*----------------------------------------------------------------*
012380*   0620  DEBIT_TO_CREDIT_RATIO = |TOTAL_DEBIT| / TOTAL_CREDIT,  *
012390*   MISSING WHEN TOTAL_CREDIT NOT POSITIVE                       *
012400*                                                                *
012410*   CST-TOTAL-DEBIT-AMT IS ALREADY NEGATIVE (DEBITS ACCUMULATE   
012420*   WITH THEIR NATURAL SIGN IN PARA 0220), SO MULTIPLYING BY -1  
012430*   IS THE ABSOLUTE VALUE -- THIS SHOP'S COMPILER HAS NO         
012440*   FUNCTION ABS, SO THE SIGN FLIP IS DONE BY HAND.  WHEN THE    
012450*   CUSTOMER HAS NO CREDITS AT ALL THE RATIO IS UNDEFINED AND    
012460*   THE OUTPUT FIELD IS LEFT BLANK, NOT ZERO-FILLED, SO THE      
012470*   MODEL TRAINING STEP CAN TELL "NO CREDITS" APART FROM "RATIO  
012480*   HAPPENS TO BE ZERO".                                         
012490*----------------------------------------------------------------*
012500 0620-BEGIN-DERIVE-DR-CR-RATIO.
012510     IF CST-TOTAL-CREDIT-AMT(WS-CUST-PTR) > 0
012520         COMPUTE TRS-DR-CR-RATIO-AMT ROUNDED =
012530             (CST-TOTAL-DEBIT-AMT(WS-CUST-PTR) * -1) /
012540             CST-TOTAL-CREDIT-AMT(WS-CUST-PTR)
012550     ELSE
012560         MOVE SPACES TO TRS-DR-CR-RATIO-TXT
012570     END-IF.
012580 0620-END-DERIVE-DR-CR-RATIO.
012590     EXIT.
012600*----------------------------------------------------------------*
012610*   0630  DAYS_SINCE_LAST_CREDIT                                 *
012620*                                                                *
012630*   WHEN THE CUSTOMER HAS AT LEAST ONE CREDIT, THE LAST-CREDIT   
012640*   TIMESTAMP IS CONVERTED TO AN EPOCH DAY AND SUBTRACTED FROM   
012650*   THE RUN'S REFERENCE EPOCH DAY.  WHEN THE CUSTOMER HAS NEVER  
012660*   HAD A CREDIT, THE FEATURE IS DEFINED AS THE WHOLE SPAN OF    
012670*   THE FEED PLUS ONE DAY -- THE PLUS-ONE IS THE DST008 FIX      
012680*   ABOVE; WITHOUT IT A CUSTOMER WHO OPENED ON THE FEED'S FIRST  
012690*   DAY AND NEVER RECEIVED A CREDIT WOULD SHOW THE SAME VALUE AS 
012700*   ONE WHO RECEIVED A CREDIT ON THAT EXACT DAY.                 
012710*----------------------------------------------------------------*
012720 0630-BEGIN-DERIVE-DAYS-SINCE-CREDIT.
012730     IF CST-HAS-CREDIT-YES(WS-CUST-PTR)
012740         MOVE CST-LCR-YYYY-DTE(WS-CUST-PTR) TO WS-EPOCH-IN-YYYY
012750         MOVE CST-LCR-MM-DTE(WS-CUST-PTR)   TO WS-EPOCH-IN-MM
012760         MOVE CST-LCR-DD-DTE(WS-CUST-PTR)   TO WS-EPOCH-IN-DD
012770         PERFORM 0900-BEGIN-DAYS-FROM-EPOCH
012780             THRU 0900-END-DAYS-FROM-EPOCH
012790         COMPUTE TRS-DAYS-SINCE-CREDIT-NBR =
012800             WS-REF-EPOCH-DAY - WS-EPOCH-DAY-NBR
012810     ELSE
012820         COMPUTE TRS-DAYS-SINCE-CREDIT-NBR =
012830             (WS-REF-EPOCH-DAY - WS-GLOBAL-MIN-EPOCH-DAY) + 1
012840     END-IF.
012850 0630-END-DERIVE-DAYS-SINCE-CREDIT.
012860     EXIT.
012870*----------------------------------------------------------------*
012880*   0640  INCOME_STABILITY_RATIO                                 *
012890*                                                                *
012900*   WS-DAYS-ACTIVE IS THE SPAN BETWEEN THIS CUSTOMERS OWN
012910*   FIRST AND LAST TRANSACTION (INCLUSIVE), CONVERTED TO A       
012920*   ROUGH MONTH COUNT BY DIVIDING BY 30 AND FLOORING AT 1 MONTH  
012930*   SO A CUSTOMER SEEN FOR ONLY A FEW DAYS IS NOT TREATED AS     
012940*   HAVING LESS THAN ONE MONTH OF HISTORY.  THE RATIO ITSELF IS  
012950*   THIS CUSTOMER'S LAST-30-DAY CREDIT TOTAL AGAINST THEIR OWN   
012960*   AVERAGE MONTHLY CREDIT -- A RATIO NEAR 1 MEANS RECENT INCOME 
012970*   LOOKS LIKE THE CUSTOMER'S NORMAL PATTERN; LEFT BLANK WHEN    
012980*   THE CUSTOMER HAS NO CREDIT HISTORY TO AVERAGE AGAINST.       
012990*----------------------------------------------------------------*
013000 0640-BEGIN-DERIVE-INCOME-STABILITY.
013010*        CONVERT THIS CUSTOMER'S EARLIEST TRANSACTION DATE TO AN
013020*        EPOCH DAY NUMBER AND HOLD IT.
013030     MOVE CST-MIN-YYYY-DTE(WS-CUST-PTR) TO WS-EPOCH-IN-YYYY.
013040     MOVE CST-MIN-MM-DTE(WS-CUST-PTR)   TO WS-EPOCH-IN-MM.
013050     MOVE CST-MIN-DD-DTE(WS-CUST-PTR)   TO WS-EPOCH-IN-DD.
013060     PERFORM 0900-BEGIN-DAYS-FROM-EPOCH
013070         THRU 0900-END-DAYS-FROM-EPOCH.
013080     MOVE WS-EPOCH-DAY-NBR TO WS-HOLD-EPOCH-DAY-1.
013090*        DO THE SAME FOR THE LATEST TRANSACTION DATE.
013100     MOVE CST-MAX-YYYY-DTE(WS-CUST-PTR) TO WS-EPOCH-IN-YYYY.
013110     MOVE CST-MAX-MM-DTE(WS-CUST-PTR)   TO WS-EPOCH-IN-MM.
013120     MOVE CST-MAX-DD-DTE(WS-CUST-PTR)   TO WS-EPOCH-IN-DD.
013130     PERFORM 0900-BEGIN-DAYS-FROM-EPOCH
013140         THRU 0900-END-DAYS-FROM-EPOCH.
013150     MOVE WS-EPOCH-DAY-NBR TO WS-HOLD-EPOCH-DAY-2.
013160*        SPAN IN DAYS, INCLUSIVE OF BOTH ENDPOINTS.
013170     COMPUTE WS-DAYS-ACTIVE =
013180         (WS-HOLD-EPOCH-DAY-2 - WS-HOLD-EPOCH-DAY-1) + 1.
013190*        ROUGH MONTH COUNT -- FLOORED AT 1 SO A SHORT-LIVED
013200*        CUSTOMER IS NOT PENALIZED WITH A FRACTIONAL DIVISOR.
013210     COMPUTE WS-MONTHS-ACTIVE = WS-DAYS-ACTIVE / 30.
013220     IF WS-MONTHS-ACTIVE < 1
013230         MOVE 1 TO WS-MONTHS-ACTIVE
013240     END-IF.
013250*        THIS CUSTOMER'S OWN AVERAGE MONTHLY CREDIT -- THE
013260*        DENOMINATOR OF THE RATIO.
013270     COMPUTE WS-AVG-MONTHLY-CREDIT ROUNDED =
013280         CST-TOTAL-CREDIT-AMT(WS-CUST-PTR) / WS-MONTHS-ACTIVE.
013290*        GUARD AGAINST A ZERO OR NEGATIVE DENOMINATOR -- LEAVE
013300*        THE OUTPUT FIELD BLANK RATHER THAN FORCE A MISLEADING
013310*        ZERO OR ABEND ON THE DIVIDE.
013320     IF WS-AVG-MONTHLY-CREDIT > 0
013330         COMPUTE TRS-INCM-STAB-RATIO-AMT ROUNDED =
013340             CST-CREDIT-LAST-30D-AMT(WS-CUST-PTR) /
013350             WS-AVG-MONTHLY-CREDIT
013360     ELSE
013370         MOVE SPACES TO TRS-INCM-STAB-RATIO-TXT
013380     END-IF.
013390 0640-END-DERIVE-INCOME-STABILITY.
013400     EXIT.
013410*----------------------------------------------------------------*
013420*   0650  FLAG_CONSISTENT_SALARY -- SALARY MONTHS / ACTIVE       *
013430*   MONTHS >= 90 PERCENT                                         *
013440*                                                                *
013450*   TALLIES (VIA 0652) HOW MANY OF THE CUSTOMER'S DISTINCT       
013460*   CALENDAR MONTHS WERE MARKED SALARY-YES BACK IN PARA 0260,    *
013470*   THEN EXPRESSES THAT AS A FRACTION OF THE TOTAL DISTINCT      
013480*   MONTHS SEEN.  A CUSTOMER WITH NO MONTHS AT ALL (SHOULD NOT   
013490*   HAPPEN, SINCE A ROW IS ONLY CREATED FOR AN ACTUAL            
013500*   TRANSACTION) FALLS THROUGH TO 0, NOT A DIVIDE-BY-ZERO.       
013510*----------------------------------------------------------------*
013520 0650-BEGIN-DERIVE-SALARY-FLAG.
013530     MOVE 0 TO WS-SALARY-MONTH-TALLY.
013540     MOVE 1 TO WS-MONTH-SUB.
013550     PERFORM 0652-BEGIN-TALLY-ONE-MONTH
013560         THRU 0652-END-TALLY-ONE-MONTH
013570         UNTIL WS-MONTH-SUB > CST-MONTH-COUNT-NBR(WS-CUST-PTR).
013580     IF CST-MONTH-COUNT-NBR(WS-CUST-PTR) > 0
013590         COMPUTE WS-SALARY-RATIO =
013600             WS-SALARY-MONTH-TALLY /
013610             CST-MONTH-COUNT-NBR(WS-CUST-PTR)
013620         IF WS-SALARY-RATIO >= 0.90
013630             MOVE 1 TO TRS-SALARY-FLAG-IND
013640         ELSE
013650             MOVE 0 TO TRS-SALARY-FLAG-IND
013660         END-IF
013670     ELSE
013680         MOVE 0 TO TRS-SALARY-FLAG-IND
013690     END-IF.
013700 0650-END-DERIVE-SALARY-FLAG.
013710     EXIT.
013720*    0652 ADDS ONE TO THE RUNNING TALLY FOR EACH OF THE          
013730*    CUSTOMER'S MONTH-TABLE ENTRIES THAT WAS MARKED SALARY-YES,  
013740*    CALLED ONCE PER DISTINCT MONTH BY THE PERFORM ABOVE.        
013750 0652-BEGIN-TALLY-ONE-MONTH.
013760     IF CST-MONTH-SALARY-YES(WS-CUST-PTR, WS-MONTH-SUB)
013770         ADD 1 TO WS-SALARY-MONTH-TALLY
013780     END-IF.
013790     ADD 1 TO WS-MONTH-SUB.
013800 0652-END-TALLY-ONE-MONTH.
013810     EXIT.
013820*----------------------------------------------------------------*
013830*   0660  MOVE THE REMAINING "ANY TRANSACTION" FLAGS OUT TO THE  *
013840*   OUTPUT RECORD                                                *
013850*                                                                *
013860*   THE THREE STICKY FLAGS SET (ONCE, ONE-WAY) BACK IN PARA 0270 
013870*   ARE CONVERTED HERE FROM THE CUSTOMER ROW'S Y/N INDICATORS    
013880*   TO THE 1/0 NUMERIC FLAG CONVENTION THE TRAINING-SET FEED     
013890*   USES FOR ALL OF ITS FLAG COLUMNS (SEE ALSO TRS-SALARY-FLAG-  
013900*   IND IN PARA 0650, WHICH FOLLOWS THE SAME CONVENTION).        
013910*----------------------------------------------------------------*
013920 0660-BEGIN-MOVE-REMAINING-FLAGS.
013930     IF CST-RISKY-FLAG-YES(WS-CUST-PTR)
013940         MOVE 1 TO TRS-RISKY-SPEND-FLAG-IND
013950     ELSE
013960         MOVE 0 TO TRS-RISKY-SPEND-FLAG-IND
013970     END-IF.
013980     IF CST-RENT-FLAG-YES(WS-CUST-PTR)
013990         MOVE 1 TO TRS-RENT-MTG-FLAG-IND
014000     ELSE
014010         MOVE 0 TO TRS-RENT-MTG-FLAG-IND
014020     END-IF.
014030     IF CST-SUBSCRIPTION-FLAG-YES(WS-CUST-PTR)
014040         MOVE 1 TO TRS-SUBSCRIPTION-FLAG-IND
014050     ELSE
014060         MOVE 0 TO TRS-SUBSCRIPTION-FLAG-IND
014070     END-IF.
014080 0660-END-MOVE-REMAINING-FLAGS.
014090     EXIT.
014100*----------------------------------------------------------------*
014110*   0400  JOIN THE COLLECTIONS LABEL (LEFT JOIN ON CUSTOMER-ID)  *
014120*                                                                *
014130*   A LEFT JOIN, NOT AN INNER JOIN -- MOST CUSTOMERS NEVER       
014140*   APPEAR ON THE COLLECTIONS LABEL FEED AT ALL, AND THOSE ROWS  
014150*   MUST STILL BE WRITTEN TO THE TRAINING-SET FEED WITH THE      
014160*   TARGET FIELD LEFT BLANK, NOT DEFAULTED TO ZERO -- A BLANK    
014170*   TARGET TELLS THE MODEL-TRAINING STEP "UNLABELED", WHICH IS   
014180*   A DIFFERENT THING FROM "LABELED, DID NOT DEFAULT".           
014190*----------------------------------------------------------------*
014200 0400-BEGIN-JOIN-LABEL.
014210     MOVE 'N' TO WS-LABEL-FOUND-SW.
014220*        SERIAL SEARCH OF THE IN-MEMORY LABEL TABLE BUILT BY
014230*        PARA 0300 -- NOT EVERY CUSTOMER-ID ON THE TRANSACTION
014240*        FEED WILL BE FOUND HERE.
014250     IF WS-LABEL-COUNT > 0
014260         SET WS-LABEL-IDX TO 1
014270         SEARCH WS-LABEL-ENTRY
014280             AT END
014290                 CONTINUE
014300             WHEN WS-LABEL-CUSTOMER-ID(WS-LABEL-IDX) =
014310                     CST-CUSTOMER-ID(WS-CUST-PTR)
014320                 MOVE 'Y' TO WS-LABEL-FOUND-SW
014330                 MOVE WS-LABEL-VALUE-IND(WS-LABEL-IDX)
014340                     TO CST-LABEL-VALUE-IND(WS-CUST-PTR)
014350         END-SEARCH
014360     END-IF.
014370*        NO MATCH MEANS THE CUSTOMER NEVER APPEARED ON THE
014380*        COLLECTIONS FEED -- WRITE A BLANK TARGET, NOT A ZERO,
014390*        SO DOWNSTREAM TRAINING CODE CAN TELL "UNLABELED" APART
014400*        FROM "LABELED NOT-DEFAULTED".
014410     IF WS-LABEL-MATCH-FOUND
014420         MOVE CST-LABEL-VALUE-IND(WS-CUST-PTR)
014430             TO TRS-DEFAULT-90D-AMT
014440     ELSE
014450         MOVE SPACES TO TRS-DEFAULT-90D-TXT
014460     END-IF.
014470 0400-END-JOIN-LABEL.
014480     EXIT.
014490*----------------------------------------------------------------*
014500*   0680  WRITE THE HEADER LINE AND EACH CUSTOMER DETAIL LINE    *
014510*                                                                *
014520*   THE HEADER LINE IS THE LITERAL COLUMN-NAME ROW BUILT INTO    
014530*   TRS-HEADER-RECORD-AREA (SEE TRS.TIP03) -- WRITTEN EXACTLY    
014540*   ONCE, BEFORE ANY DETAIL ROW.  MOST OF THE DETAIL FIELDS ARE  
014550*   ALREADY SITTING IN TRS-TIP03-RECORD BY THE TIME THIS         
014560*   PARAGRAPH RUNS -- THE DERIVE PARAGRAPHS ABOVE COMPUTE        
014570*   DIRECTLY INTO THE OUTPUT RECORD -- SO 0680-BEGIN-WRITE-      
014580*   DETAIL-LINE ONLY HAS TO MOVE OVER THE HANDFUL OF FIELDS THAT 
014590*   ARE PLAIN COPIES OF A CUSTOMER-TABLE VALUE WITH NO           
014600*   DERIVATION AT ALL.                                           
014610*----------------------------------------------------------------*
014620 0680-BEGIN-WRITE-HEADER-LINE.
014630     SET TRS-RECORD-TYPE-HEADER TO TRUE.
014640     WRITE TRS-TIP03-RECORD.
014650 0680-END-WRITE-HEADER-LINE.
014660     EXIT.
014670 0680-BEGIN-WRITE-DETAIL-LINE.
014680*        EVERY DERIVED FEATURE (AVG-AMOUNT, THE TWO RATIOS, THE
014690*        FOUR FLAGS, THE LABEL) IS ALREADY SITTING IN TRS-TIP03-
014700*        RECORD BY THE TIME THIS PARAGRAPH RUNS -- ONLY THE
014710*        HANDFUL OF PLAIN CUSTOMER-TABLE COPIES BELOW ARE MOVED
014720*        HERE.
014730     SET TRS-RECORD-TYPE-DETAIL TO TRUE.
014740     MOVE CST-CUSTOMER-ID(WS-CUST-PTR) TO TRS-CUSTOMER-ID.
014750     MOVE CST-TXN-COUNT-NBR(WS-CUST-PTR) TO TRS-TXN-COUNT-NBR.
014760     MOVE CST-TOTAL-DEBIT-AMT(WS-CUST-PTR) TO TRS-TOTAL-DEBIT-AMT.
014770     MOVE CST-TOTAL-CREDIT-AMT(WS-CUST-PTR)
014780         TO TRS-TOTAL-CREDIT-AMT.
014790     WRITE TRS-TIP03-RECORD.
014800     ADD 1 TO WS-OUT-REC-COUNT.
014810 0680-END-WRITE-DETAIL-LINE.
014820     EXIT.
014830*----------------------------------------------------------------*
014840*   0700  CONSOLE RUN SUMMARY                                    *
014850*                                                                *
014860*   ALWAYS DISPLAYS THE OUTPUT FILE NAME, THE ROW/COLUMN SHAPE,  
014870*   THE FEATURE COUNT, AND THE TARGET FIELD NAME -- THIS IS THE  
014880*   OPERATOR-FACING CONFIRMATION THAT THE FEED MATCHES WHAT THE  
014890*   NIGHTLY MODEL-REFRESH JOB STREAM EXPECTS TO PICK UP.  THE    
014900*   RAW READ COUNTS ARE DISPLAYED ONLY WHEN UPSI-0 IS ON -- THAT 
014910*   BIT IS SET IN THE JCL ONLY WHEN SOMEONE IS ACTIVELY CHASING  
014920*   A RECORD-COUNT DISCREPANCY, NOT ON A NORMAL NIGHT.           
014930*----------------------------------------------------------------*
014940 0700-BEGIN-WRITE-RUN-SUMMARY.
014950     DISPLAY 'FPR0900 - FEATURE-PREP COMPLETE'.
014960     DISPLAY 'FPR0900 - OUTPUT FILE  : ' WS-OUTPUT-FILE-NAME-TXT.
014970     DISPLAY 'FPR0900 - SHAPE        : ' WS-OUT-REC-COUNT
014980             ' ROWS BY ' WS-OUT-COL-COUNT ' COLUMNS'.
014990     DISPLAY 'FPR0900 - FEATURE COUNT: ' WS-FEATURE-COUNT.
015000     DISPLAY 'FPR0900 - TARGET FIELD : ' WS-TARGET-NAME-TXT.
015010     IF WS-TRACE-SW-ON
015020         DISPLAY 'FPR0900 - TRACE - TXN RECORDS READ  : '
015030                 WS-TXN-REC-COUNT
015040         DISPLAY 'FPR0900 - TRACE - LABEL RECORDS READ: '
015050                 WS-LBL-REC-COUNT
015060         DISPLAY 'FPR0900 - TRACE - DISTINCT CUSTOMERS : '
015070                 CST-CUSTOMER-COUNT
015080     END-IF.
015090 0700-END-WRITE-RUN-SUMMARY.
015100     EXIT.
015110*----------------------------------------------------------------*
015120*   0800  FINISH RUN                                             *
015130*                                                                *
015140*   RESERVED FOR END-OF-RUN HOUSEKEEPING.  NOTHING ON THIS       
015150*   FEATURE-PREP JOB CURRENTLY NEEDS IT -- THE FILES ARE ALREADY 
015160*   CLOSED BY THE PARAGRAPHS THAT OPENED THEM -- BUT THE SHOP    
015170*   KEEPS THIS STUB IN EVERY BATCH PROGRAM'S MAIN LINE SO A      
015180*   FUTURE CHANGE (E.G. A RETURN-CODE SET, OR A TRIGGER FILE     
015190*   WRITTEN FOR THE SCHEDULER) HAS ONE OBVIOUS PLACE TO GO.      
015200*----------------------------------------------------------------*
015210 0800-BEGIN-FINISH-RUN.
015220     CONTINUE.
015230 0800-END-FINISH-RUN.
015240     EXIT.
015250*----------------------------------------------------------------*
015260*   0900  CONVERT A YYYY/MM/DD DATE INTO A SEQUENTIAL EPOCH-DAY  *
015270*   NUMBER, RESTATED FROM THE OLD ELAPSED-DAYS LEAP-YEAR LOOP    *
015280*                                                                *
015290*   WS-CTE-BASE-YEAR (1601) IS THE SAME EPOCH BASE THE SHOP'S    
015300*   OLD ELAPSED-DAYS UTILITY USED -- IT ONLY MATTERS AS A FIXED  
015310*   STARTING POINT SINCE EVERY DATE IN THIS PROGRAM IS CONVERTED 
015320*   WITH THE SAME BASE AND THEN ONLY EVER DIFFERENCED AGAINST    
015330*   ANOTHER CONVERTED DATE.  0910 ACCUMULATES A FULL YEAR OF     
015340*   DAYS AT A TIME UP TO (BUT NOT INCLUDING) THE TARGET YEAR,    
015350*   THEN THE MONTH-CUMULATIVE TABLE AND A LEAP-DAY ADJUSTMENT    
015360*   ACCOUNT FOR THE PARTIAL TARGET YEAR, AND FINALLY THE DAY OF  *
015370*   THE MONTH IS ADDED.                                          *
015380*----------------------------------------------------------------*
015390 0900-BEGIN-DAYS-FROM-EPOCH.
015400     MOVE 0 TO WS-EPOCH-DAY-NBR.
015410     MOVE WS-CTE-BASE-YEAR TO WS-EPOCH-YEAR-WRK.
015420     PERFORM 0910-BEGIN-ACCUM-YEAR-DAYS
015430         THRU 0910-END-ACCUM-YEAR-DAYS
015440         UNTIL WS-EPOCH-YEAR-WRK >= WS-EPOCH-IN-YYYY.
015450     MOVE WS-EPOCH-IN-YYYY TO WS-EPOCH-TEST-YEAR.
015460     PERFORM 0920-BEGIN-TEST-LEAP-YEAR
015470         THRU 0920-END-TEST-LEAP-YEAR.
015480     MOVE WS-EPOCH-IN-MM TO WS-EPOCH-MONTH-WRK.
015490     ADD WS-MONTH-CUM-DAYS(WS-EPOCH-MONTH-WRK)
015500         TO WS-EPOCH-DAY-NBR.
015510     IF WS-EPOCH-IS-LEAP AND WS-EPOCH-MONTH-WRK > 2
015520         ADD 1 TO WS-EPOCH-DAY-NBR
015530     END-IF.
015540     ADD WS-EPOCH-IN-DD TO WS-EPOCH-DAY-NBR.
015550 0900-END-DAYS-FROM-EPOCH.
015560     EXIT.
015570*    0910 ADDS ONE FULL CALENDAR YEAR'S WORTH OF DAYS (366 IF    
015580*    THAT YEAR WAS A LEAP YEAR, 365 OTHERWISE) FOR EVERY YEAR    
015590*    FROM THE BASE YEAR UP TO, BUT NOT INCLUDING, THE TARGET     
015600*    DATE'S YEAR.  CALLED REPEATEDLY BY THE PERFORM IN 0900.     
015610 0910-BEGIN-ACCUM-YEAR-DAYS.
015620     MOVE WS-EPOCH-YEAR-WRK TO WS-EPOCH-TEST-YEAR.
015630     PERFORM 0920-BEGIN-TEST-LEAP-YEAR
015640         THRU 0920-END-TEST-LEAP-YEAR.
015650     IF WS-EPOCH-IS-LEAP
015660         ADD 366 TO WS-EPOCH-DAY-NBR
015670     ELSE
015680         ADD 365 TO WS-EPOCH-DAY-NBR
015690     END-IF.
015700     ADD 1 TO WS-EPOCH-YEAR-WRK.
015710 0910-END-ACCUM-YEAR-DAYS.
015720     EXIT.
015730*    0920 IS THE STANDARD GREGORIAN LEAP-YEAR TEST -- DIVISIBLE  
015740*    BY 4 AND NOT BY 100, OR DIVISIBLE BY 400 -- RESTATED HERE   
015750*    WITH EXPLICIT DIVIDE/REMAINDER VERBS BECAUSE THIS SHOP'S    
015760*    COMPILER HAS NO INTRINSIC FUNCTION MOD AND THE PROGRAM MAY  
015770*    NOT USE ONE EVEN IF IT DID.                                 
015780 0920-BEGIN-TEST-LEAP-YEAR.
015790     DIVIDE WS-EPOCH-TEST-YEAR BY 4
015800         GIVING WS-EPOCH-QUOT REMAINDER WS-EPOCH-REM-4.
015810     DIVIDE WS-EPOCH-TEST-YEAR BY 100
015820         GIVING WS-EPOCH-QUOT REMAINDER WS-EPOCH-REM-100.
015830     DIVIDE WS-EPOCH-TEST-YEAR BY 400
015840         GIVING WS-EPOCH-QUOT REMAINDER WS-EPOCH-REM-400.
015850     IF WS-EPOCH-REM-4 = 0
015860        AND (WS-EPOCH-REM-100 NOT = 0 OR WS-EPOCH-REM-400 = 0)
015870         SET WS-EPOCH-IS-LEAP TO TRUE
015880     ELSE
015890         SET WS-EPOCH-NOT-LEAP TO TRUE
015900     END-IF.
015910 0920-END-TEST-LEAP-YEAR.
015920     EXIT.
