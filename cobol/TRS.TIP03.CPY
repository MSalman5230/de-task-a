000100******************************************************************
000200*                                                                *
000300*   TRS.TIP03  --  RISK-MODEL TRAINING-SET OUTPUT RECORD LAYOUT  *
000400*                                                                *
000500*   ONE RECORD PER CUSTOMER WRITTEN TO THE TRAINING-SET FEED BY  *
000600*   FPR.R00900.  FIRST RECORD ON THE FEED IS ALWAYS THE COLUMN   *
000700*   HEADER; EVERY RECORD AFTER IT IS A DETAIL ROW.  HEADER AND   *
000800*   DETAIL SHARE ONE BUFFER THE WAY MTF.R00858 SHARES ITS        *
000900*   HEADER-RECORD-AREA / DETAIL-RECORD-AREA -- SEE TRS-RECORD-   *
001000*   TYPE-CDE BELOW TO TELL THEM APART ON RE-READ.                *
001100*                                                                *
001200*   TWO FEATURES ARE NULLABLE (DEBIT_TO_CREDIT_RATIO AND         *
001300*   INCOME_STABILITY_RATIO), AS IS THE TARGET LABEL ITSELF.      *
001400*   EACH OF THE THREE CARRIES A TEXT REDEFINITION OF ITS         *
001500*   NUMERIC PICTURE SO FPR.R00900 CAN MOVE SPACES INTO IT WHEN   *
001600*   THE VALUE IS UNDEFINED RATHER THAN FORCING A ZERO THAT       *
001700*   WOULD READ AS A REAL MEASUREMENT DOWNSTREAM.                 *
001800*                                                                *
001900*   CHANGE LOG.                                                  *
002000*   071587  RH  0000  ORIGINAL LAYOUT, PATTERNED ON THE 858      *
002100*                     REPORT FEED'S HEADER/DETAIL REDEFINES.      DST001
002200*   030991  RH  0114  ADDED THE THREE TEXT REDEFINES FOR THE     *
002300*                     NULLABLE FEATURE COLUMNS.                   DST002
002400*   091498  LMK 0233  Y2K REVIEW -- NO 2-DIGIT YEAR FIELDS ON    *
002500*                     THIS FEED, NO CHANGE REQUIRED.              DST003
002600*   052203  JQP 0301  WIDENED FILLER TO HOLD THE FULL HEADER     *
002700*                     TEXT FOR THE NEW CUSIP-LESS RISK FEED.      DST004
002800*   091513  TLM 0402  ADDED FIELD-LEVEL COMMENTARY BELOW         *
002900*                     (DOCUMENTATION REVIEW FOR THIS RELEASE).    DST005
003000******************************************************************
003100 01  TRS-TIP03-RECORD.
003200*        'H' ON THE ONE-AND-ONLY HEADER RECORD, 'D' ON EVERY
003300*        DETAIL RECORD AFTER IT -- THE ONLY BYTE THAT DOES NOT
003400*        SHIFT MEANING BETWEEN THE TWO REDEFINITIONS BELOW.
003500     05  TRS-RECORD-TYPE-CDE             PIC X(01).
003600         88  TRS-RECORD-TYPE-HEADER          VALUE 'H'.
003700         88  TRS-RECORD-TYPE-DETAIL          VALUE 'D'.
003800*        LITERAL COMMA-SEPARATED COLUMN-NAME TEXT, WRITTEN
003900*        EXACTLY ONCE AS THE FIRST RECORD ON THE FEED.
004000     05  TRS-HEADER-RECORD-AREA          PIC X(223) VALUE
004100         'customer_id,txn_count,total_debit,total_credit,avg_am
004200-        'ount,debit_to_credit_ratio,days_since_last_credit,inc
004300-        'ome_stability_ratio,flag_consistent_salary,flag_risky
004400-        '_spend,flag_rent_mortgage,flag_subscription,defaulte
004500-        'd_within_90d'.
004600*        EVERY FIELD BELOW IS SEPARATED FROM THE NEXT BY A
004700*        COMMA FILLER, SINCE THE TRAINING-SET FEED IS PLAIN
004800*        DELIMITED TEXT, NOT A FIXED-COLUMN REPORT.
004900     05  TRS-DETAIL-RECORD-AREA REDEFINES TRS-HEADER-RECORD-AREA.
005000*            JOIN KEY BACK TO THE CUSTOMER TABLE.
005100         10  TRS-CUSTOMER-ID              PIC X(08).
005200         10  FILLER                       PIC X(01) VALUE ','.
005300*            COUNT OF TRANSACTIONS -- THE AVG_AMOUNT DIVISOR.
005400         10  TRS-TXN-COUNT-NBR            PIC 9(07).
005500         10  FILLER                       PIC X(01) VALUE ','.
005600*            LIFETIME TOTAL DEBIT AMOUNT, NEGATIVE-SIGNED.
005700         10  TRS-TOTAL-DEBIT-AMT          PIC S9(11)V99.
005800         10  FILLER                       PIC X(01) VALUE ','.
005900*            LIFETIME TOTAL CREDIT AMOUNT, POSITIVE-SIGNED.
006000         10  TRS-TOTAL-CREDIT-AMT         PIC S9(11)V99.
006100         10  FILLER                       PIC X(01) VALUE ','.
006200*            NET AMOUNT OVER TRANSACTION COUNT, ROUNDED.
006300         10  TRS-AVG-AMOUNT-AMT           PIC S9(09)V99.
006400         10  FILLER                       PIC X(01) VALUE ','.
006500*            |TOTAL DEBIT| OVER TOTAL CREDIT -- SEE THE TEXT
006600*            REDEFINES RIGHT BELOW IT FOR THE NO-CREDIT CASE.
006700         10  TRS-DR-CR-RATIO-AMT          PIC 9(05)V9999.
006800         10  TRS-DR-CR-RATIO-TXT REDEFINES
006900                 TRS-DR-CR-RATIO-AMT      PIC X(09).
007000         10  FILLER                       PIC X(01) VALUE ','.
007100*            DAYS BETWEEN THE REFERENCE DATE AND THE MOST
007200*            RECENT CREDIT (OR THE NO-CREDIT-EVER FALLBACK).
007300         10  TRS-DAYS-SINCE-CREDIT-NBR    PIC 9(05).
007400         10  FILLER                       PIC X(01) VALUE ','.
007500*            LAST-30-DAY CREDIT OVER AVERAGE MONTHLY CREDIT --
007600*            TEXT REDEFINES BELOW HANDLES THE NO-CREDIT CASE.
007700         10  TRS-INCM-STAB-RATIO-AMT      PIC 9(05)V9999.
007800         10  TRS-INCM-STAB-RATIO-TXT REDEFINES
007900                 TRS-INCM-STAB-RATIO-AMT  PIC X(09).
008000         10  FILLER                       PIC X(01) VALUE ','.
008100*            1/0 FLAGS, IN THE SAME LEFT-TO-RIGHT ORDER THE
008200*            MODELLING GROUP ASKED FOR ON THE FEATURE LIST.
008300         10  TRS-SALARY-FLAG-IND          PIC 9(01).
008400         10  FILLER                       PIC X(01) VALUE ','.
008500         10  TRS-RISKY-SPEND-FLAG-IND     PIC 9(01).
008600         10  FILLER                       PIC X(01) VALUE ','.
008700         10  TRS-RENT-MTG-FLAG-IND        PIC 9(01).
008800         10  FILLER                       PIC X(01) VALUE ','.
008900         10  TRS-SUBSCRIPTION-FLAG-IND    PIC 9(01).
009000         10  FILLER                       PIC X(01) VALUE ','.
009100*            THE TARGET LABEL -- BLANK (VIA THE TEXT REDEFINES
009200*            BELOW) WHEN THE CUSTOMER NEVER APPEARED ON THE
009300*            COLLECTIONS 90-DAY DEFAULT FEED AT ALL.
009400         10  TRS-DEFAULT-90D-AMT          PIC 9(01).
009500         10  TRS-DEFAULT-90D-TXT REDEFINES
009600                 TRS-DEFAULT-90D-AMT      PIC X(01).
009700         10  FILLER                       PIC X(131).
