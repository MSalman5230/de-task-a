000100******************************************************************
000200*                                                                *
000300*   TXN.TIP01  --  TRANSACTION FEED RECORD LAYOUT                *
000400*                                                                *
000500*   ONE RECORD PER CUSTOMER TRANSACTION, AS RECEIVED FROM THE    *
000600*   DDA/CARD EXTRACT FEED.  UNORDERED -- NO SEQUENCE ASSUMED     *
000700*   ACROSS CUSTOMERS OR WITHIN A CUSTOMER.                       *
000800*                                                                *
000900*   MAINTAINED AS A COPY MEMBER FOR THE RISK-MODEL FEATURE-PREP  *
001000*   FAMILY.  SEE FPR.R00900 FOR THE PROGRAM THAT CONSUMES IT.    *
001100*                                                                *
001200*   CHANGE LOG.                                                  *
001300*   071587  RH  0000  ORIGINAL LAYOUT, CARRIED OVER FROM THE     *
001400*                     DST TIP FEED FAMILY.                        DST001
001500*   030991  RH  0114  ADDED TXN-TIMESTAMP-BRK REDEFINES SO       *
001600*                     DAY-COUNT LOGIC CAN PULL YYYY/MM/DD        *
001700*                     WITHOUT RE-PARSING THE TEXT FIELD.          DST002
001800*   091498  LMK 0233  Y2K -- CONFIRMED TXN-TS-CC-DTE/YY-DTE      *
001900*                     BOTH CARRY CENTURY; NO 2-DIGIT YEAR        *
002000*                     STORED ANYWHERE IN THIS MEMBER.             DST003
002100*   052203  JQP 0301  FUND-CODE FIELD RETIRED, NOT CARRIED BY    *
002200*                     THIS FEED -- DESCRIPTION TEXT WIDENED      *
002300*                     TO X(40) TO MATCH THE EXTRACT SPEC.         DST004
002400******************************************************************
002500 01  TXN-TIP01-RECORD.
002600     05  TXN-RECORD-TYPE-CDE            PIC X(03).
002700         88  TXN-RECORD-TYPE-DETAIL         VALUE 'TXN'.
002800     05  TXN-SEQUENCE-NBR                PIC 9(03).
002900     05  TXN-DETAIL-RECORD-1.
003000         10  TXN-TRANSACTION-ID          PIC X(12).
003100         10  TXN-CUSTOMER-ID             PIC X(08).
003200*        TXN-TIMESTAMP-TXT IS THE RAW ISO-8601 TEXT AS RECEIVED;
003300*        TXN-TIMESTAMP-BRK IS THE SAME BYTES VIEWED AS DATE/TIME
003400*        PARTS FOR THE DAY-COUNT PARAGRAPHS IN FPR.R00900.
003500         10  TXN-TIMESTAMP-TXT           PIC X(19).
003600         10  TXN-TIMESTAMP-BRK REDEFINES TXN-TIMESTAMP-TXT.
003700             15  TXN-TS-YYYY-DTE         PIC 9(04).
003800             15  FILLER                  PIC X(01).
003900             15  TXN-TS-MM-DTE           PIC 9(02).
004000             15  FILLER                  PIC X(01).
004100             15  TXN-TS-DD-DTE           PIC 9(02).
004200             15  FILLER                  PIC X(01).
004300             15  TXN-TS-HH-TME           PIC 9(02).
004400             15  FILLER                  PIC X(01).
004500             15  TXN-TS-MN-TME           PIC 9(02).
004600             15  FILLER                  PIC X(01).
004700             15  TXN-TS-SS-TME           PIC 9(02).
004800         10  TXN-AMOUNT-SGN              PIC S9(09)V99.
004900         10  TXN-DESCRIPTION-TXT         PIC X(40).
005000     05  FILLER                          PIC X(15).
